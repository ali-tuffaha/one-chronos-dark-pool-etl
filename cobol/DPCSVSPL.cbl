000100      ****************************************************************    
000110      * PROGRAM:  DPCSVSPL                                                
000120      *                                                                   
000130      * AUTHOR :  R. OKONKWO                                              
000140      *           MARKET OPS BATCH SUPPORT                                
000150      * INSTALLATION.  MARKET OPS BATCH SUPPORT.                          
000160      * DATE-WRITTEN.  04/11/1986.                                        
000170      * DATE-COMPILED.                                                    
000180      * SECURITY.      NONE.                                              
000190      *                                                                   
000200      * GENERIC DELIMITED-ROW SPLITTER FOR THE TRADE RECONCILIATION       
000210      * BATCH RUN.  CALLED ONCE PER PHYSICAL LINE BY DPTRECON FOR         
000220      * EACH OF THE THREE COMMA-SEPARATED FEEDS (TRADES, FILLS AND        
000230      * SYMBOLS).  RETURNS THE LINE BROKEN OUT INTO A TABLE OF UP TO      
000240      * TEN FIELDS, HONORING DOUBLE QUOTES AROUND A FIELD SO A            
000250      * QUOTED COMPANY NAME MAY CARRY AN EMBEDDED COMMA.                  
000260      *                                                                   
000270      *****************************************************************   
000280      * Linkage:                                                          
000290      *      parameters:                                                  
000300      *        1: Raw CSV line (passed, not changed)                      
000310      *        2: Field table (modified)                                  
000320      *        3: Field count (modified)                                  
000330      *****************************************************************   
000340      *                                                                   
000350      * MAINTENANCE HISTORY                                               
000360      *   1986-04-11  ROK   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000370      *   1993-10-05  DWS   RAISED FIELD COUNT FROM 6 TO 10 WHEN THE      
000380      *                     FILLS FEED PICKED UP THE COUNTERPARTY COL     
000390      *   1998-12-14  LJT   Y2K REVIEW - NO DATE LOGIC IN THIS MODULE,    
000400      *                     NO CHANGE REQUIRED, SIGNED OFF BY LJT         
000410      *   2009-03-02  PNM   ADDED QUOTED-FIELD HANDLING FOR EMBEDDED      
000420      *                     COMMAS IN COMPANY NAME COLUMN                 
000430      ****************************************************************    
000440       IDENTIFICATION DIVISION.                                           
000450       PROGRAM-ID. DPCSVSPL.                                              
000460       AUTHOR.         R. OKONKWO.                                        
000470       INSTALLATION.   MARKET OPS BATCH SUPPORT.                          
000480       DATE-WRITTEN.   04/11/1986.                                        
000490       DATE-COMPILED.                                                     
000500       SECURITY.       NONE.                                              
000510       ENVIRONMENT DIVISION.                                              
000520       CONFIGURATION SECTION.                                             
000530       SOURCE-COMPUTER. IBM-3090.                                         
000540       OBJECT-COMPUTER. IBM-3090.                                         
000550       SPECIAL-NAMES.                                                     
000560           CLASS DP-DIGIT-CLASS IS '0' THRU '9'.                          
000570       INPUT-OUTPUT SECTION.                                              
000580      *****************************************************************   
000590       DATA DIVISION.                                                     
000600                                                                          
000610       WORKING-STORAGE SECTION.                                           
000620      *                                                                   
000630       77  WS-LINE-LEN               PIC S9(04)  COMP VALUE ZERO.         
000640       77  WS-SCAN-POS               PIC S9(04)  COMP VALUE ZERO.         
000650      *                                                                   
000660       01  WS-FIELDS.                                                     
000670           05  WS-PROGRAM-STATUS     PIC X(30)   VALUE SPACES.            
000680           05  WS-FIELD-POS          PIC S9(04)  COMP VALUE ZERO.         
000690           05  WS-IN-QUOTES-SW       PIC X(01)   VALUE 'N'.               
000700               88  WS-INSIDE-QUOTES      VALUE 'Y'.                       
000710           05  WS-CURRENT-CHAR       PIC X(01)   VALUE SPACE.             
000720           05  FILLER                PIC X(02)   VALUE SPACES.            
000730      *                                                                   
000740       01  WS-FIELDS-RD REDEFINES WS-FIELDS.                              
000750           05  WS-DUMP-BYTES         PIC X(36).                           
000760      *                                                                   
000770       01  WS-CUR-FIELD-AREA.                                             
000780           05  WS-CUR-FIELD          PIC X(50)   VALUE SPACES.            
000790           05  FILLER                PIC X(02)   VALUE SPACES.            
000800      *                                                                   
000810       01  WS-CUR-FIELD-RD REDEFINES WS-CUR-FIELD-AREA.                   
000820           05  WS-CUR-FIELD-FIRST10  PIC X(10).                           
000830           05  WS-CUR-FIELD-REST     PIC X(42).                           
000840                                                                          
000850      *****************************************************************   
000860       LINKAGE SECTION.                                                   
000870                                                                          
000880       01  DP-CSV-RAW-LINE           PIC X(300).                          
000890       01  DP-CSV-FIELD-TABLE.                                            
000900           05  DP-CSV-FIELD  OCCURS 10 TIMES                              
000910                             INDEXED BY DP-CSV-NDX    PIC X(50).          
000920       01  DP-CSV-FIELD-COUNT        PIC S9(04)  COMP.                    
000930       01  DP-CSV-FIELD-TABLE-RD REDEFINES DP-CSV-FIELD-TABLE.            
000940           05  DP-CSV-FLAT-LINE           PIC X(500).                     
000950                                                                          
000960      *****************************************************************   
000970       PROCEDURE DIVISION USING DP-CSV-RAW-LINE                           
000980                                 DP-CSV-FIELD-TABLE                       
000990                                 DP-CSV-FIELD-COUNT.                      
001000                                                                          
001010       000-MAIN.                                                          
001020           PERFORM 050-FIND-LINE-LENGTH.                                  
001030           MOVE SPACES TO DP-CSV-FIELD-TABLE.                             
001040           MOVE SPACES TO WS-CUR-FIELD.                                   
001050           MOVE 0 TO WS-FIELD-POS.                                        
001060           MOVE 'N' TO WS-IN-QUOTES-SW.                                   
001070           MOVE 1 TO DP-CSV-FIELD-COUNT.                                  
001080           IF WS-LINE-LEN > 0                                             
001090               MOVE 1 TO WS-SCAN-POS                                      
001100               PERFORM 100-SCAN-ROW THRU 100-EXIT                         
001110                   UNTIL WS-SCAN-POS > WS-LINE-LEN.                       
001120           PERFORM 150-EMIT-FIELD.                                        
001130           SUBTRACT 1 FROM DP-CSV-FIELD-COUNT.                            
001140           GOBACK.                                                        
001150                                                                          
001160       050-FIND-LINE-LENGTH.                                              
001170           MOVE 300 TO WS-LINE-LEN.                                       
001180           PERFORM 051-BACK-UP-ONE THRU 051-EXIT                          
001190               UNTIL WS-LINE-LEN = 0                                      
001200               OR DP-CSV-RAW-LINE(WS-LINE-LEN:1) NOT = SPACE.             
001210       050-EXIT.                                                          
001220           EXIT.                                                          
001230       051-BACK-UP-ONE.                                                   
001240           SUBTRACT 1 FROM WS-LINE-LEN.                                   
001250       051-EXIT.                                                          
001260           EXIT.                                                          
001270                                                                          
001280      *    *** ONE CHARACTER OF THE ROW PER CALL - COMMAS INSIDE A        
001290      *    *** QUOTED FIELD DO NOT END THE FIELD ***                      
001300       100-SCAN-ROW.                                                      
001310           MOVE DP-CSV-RAW-LINE(WS-SCAN-POS:1) TO WS-CURRENT-CHAR.        
001320           IF WS-CURRENT-CHAR = '"'                                       
001330               IF WS-INSIDE-QUOTES                                        
001340                   MOVE 'N' TO WS-IN-QUOTES-SW                            
001350               ELSE                                                       
001360                   MOVE 'Y' TO WS-IN-QUOTES-SW                            
001370           ELSE                                                           
001380               IF WS-CURRENT-CHAR = ',' AND WS-IN-QUOTES-SW = 'N'         
001390                   PERFORM 150-EMIT-FIELD                                 
001400               ELSE                                                       
001410                   ADD 1 TO WS-FIELD-POS                                  
001420                   IF WS-FIELD-POS NOT > 50                               
001430                       MOVE WS-CURRENT-CHAR                               
001440                           TO WS-CUR-FIELD(WS-FIELD-POS:1).               
001450           ADD 1 TO WS-SCAN-POS.                                          
001460       100-EXIT.                                                          
001470           EXIT.                                                          
001480                                                                          
001490       150-EMIT-FIELD.                                                    
001500           IF DP-CSV-FIELD-COUNT NOT > 10                                 
001510               MOVE WS-CUR-FIELD TO DP-CSV-FIELD(DP-CSV-FIELD-COUNT).     
001520           ADD 1 TO DP-CSV-FIELD-COUNT.                                   
001530           MOVE SPACES TO WS-CUR-FIELD.                                   
001540           MOVE 0 TO WS-FIELD-POS.                                        
001550       150-EXIT.                                                          
001560           EXIT.                                                          
001570      *  END OF PROGRAM DPCSVSPL                                          
