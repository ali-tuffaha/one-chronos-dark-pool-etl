000100      ****************************************************************    
000110      * PROGRAM:  DPTRECON                                                
000120      *                                                                   
000130      * AUTHOR :  R. OKONKWO                                              
000140      *           MARKET OPS BATCH SUPPORT                                
000150      * INSTALLATION.  MARKET OPS BATCH SUPPORT.                          
000160      * DATE-WRITTEN.  04/09/1986.                                        
000170      * DATE-COMPILED.                                                    
000180      * SECURITY.      NONE.                                              
000190      *                                                                   
000200      * NIGHTLY DARK POOL TRADE RECONCILIATION RUN.  LOADS THE            
000210      * SYMBOL-REFERENCE AND COUNTERPARTY-FILLS FEEDS INTO MEMORY,        
000220      * THEN STREAMS THE TRADES FEED ONE ROW AT A TIME, CALLING           
000230      * DPCSVSPL TO SPLIT EACH RAW LINE, DPFLDVAL TO PARSE/VALIDATE       
000240      * EACH FIELD AND DPXFORM TO RUN THE RECON RULES.  EVERY TRADE       
000250      * ROW ENDS UP EITHER ON THE CLEANED-TRADES FILE OR THE              
000260      * EXCEPTIONS FILE - CANCELLED TRADES PRODUCE NEITHER.               
000270      *                                                                   
000280      * THIS IS THE ONLY PROGRAM IN THE SUITE THAT OPENS A FILE -         
000290      * DPCSVSPL, DPFLDVAL AND DPXFORM ARE ALL CALLED SUBROUTINES         
000300      * THAT WORK ENTIRELY OFF THEIR LINKAGE PARAMETERS.                  
000310      *                                                                   
000320      * MAINTENANCE HISTORY                                               
000330      *   1986-04-09  ROK   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000340      *   1991-02-14  DWS   SYMBOL/FILL LOAD STEPS SPLIT OUT OF           
000350      *                     000-MAIN INTO THEIR OWN PARAGRAPHS            
000360      *   1998-12-03  LJT   Y2K REMEDIATION - RUN SUMMARY DATE/TIME       
000370      *                     FIELDS NOW CARRY A 4-DIGIT CCYY               
000380      *   2005-11-21  PNM   PRICE DISCREPANCY THRESHOLD MOVED TO A        
000390      *                     WORKING-STORAGE CONSTANT PER REQUEST OF       
000400      *                     COMPLIANCE (WAS HARDCODED IN DPXFORM)         
000410      *   2011-01-18  PNM   ADDED DISCREPANCY INDICATOR TO CLEANED        
000420      *                     TRADE OUTPUT LINE                             
000430      *   2020-05-06  ROK   PARSE-ERROR ROWS NOW CARRY RAW FIELD          
000440      *                     PAIRS FOR AUDIT - TICKET BATCH-2291           
000450      *   2022-03-09  PNM   ADDED ELAPSED-TIME LINE TO THE END OF         
000460      *                     RUN SUMMARY - TICKET BATCH-2401               
000470      ****************************************************************    
000480       IDENTIFICATION DIVISION.                                           
000490       PROGRAM-ID. DPTRECON.                                              
000500       AUTHOR.         R. OKONKWO.                                        
000510       INSTALLATION.   MARKET OPS BATCH SUPPORT.                          
000520       DATE-WRITTEN.   04/09/1986.                                        
000530       DATE-COMPILED.                                                     
000540       SECURITY.       NONE.                                              
000550       ENVIRONMENT DIVISION.                                              
000560       CONFIGURATION SECTION.                                             
000570       SOURCE-COMPUTER. IBM-3090.                                         
000580       OBJECT-COMPUTER. IBM-3090.                                         
000590       SPECIAL-NAMES.                                                     
000600           C01 IS TOP-OF-FORM                                             
000610           CLASS DP-DIGIT-CLASS IS '0' THRU '9'.                          
000620       INPUT-OUTPUT SECTION.                                              
000630       FILE-CONTROL.                                                      
000640           SELECT SYMBOLS-FILE  ASSIGN TO SYMSIN                          
000650               ACCESS IS SEQUENTIAL                                       
000660               ORGANIZATION IS LINE SEQUENTIAL                            
000670               FILE STATUS IS WS-SYMFILE-STATUS.                          
000680           SELECT FILLS-FILE    ASSIGN TO FILLSIN                         
000690               ACCESS IS SEQUENTIAL                                       
000700               ORGANIZATION IS LINE SEQUENTIAL                            
000710               FILE STATUS IS WS-FILFILE-STATUS.                          
000720           SELECT TRADES-FILE   ASSIGN TO TRDSIN                          
000730               ACCESS IS SEQUENTIAL                                       
000740               ORGANIZATION IS LINE SEQUENTIAL                            
000750               FILE STATUS IS WS-TRDFILE-STATUS.                          
000760           SELECT CLEANED-FILE  ASSIGN TO CLNOUT                          
000770               ACCESS IS SEQUENTIAL                                       
000780               ORGANIZATION IS LINE SEQUENTIAL                            
000790               FILE STATUS IS WS-CLNFILE-STATUS.                          
000800           SELECT EXCEPTION-FILE ASSIGN TO EXCOUT                         
000810               ACCESS IS SEQUENTIAL                                       
000820               ORGANIZATION IS LINE SEQUENTIAL                            
000830               FILE STATUS IS WS-EXCFILE-STATUS.                          
000840      *****************************************************************   
000850       DATA DIVISION.                                                     
000860       FILE SECTION.                                                      
000870      *                                                                   
000880       FD  SYMBOLS-FILE                                                   
000890           LABEL RECORDS ARE STANDARD                                     
000900           RECORDING MODE IS F.                                           
000910       01  FD-SYMBOLS-REC                PIC X(300).                      
000920      *                                                                   
000930       FD  FILLS-FILE                                                     
000940           LABEL RECORDS ARE STANDARD                                     
000950           RECORDING MODE IS F.                                           
000960       01  FD-FILLS-REC                  PIC X(300).                      
000970      *                                                                   
000980       FD  TRADES-FILE                                                    
000990           LABEL RECORDS ARE STANDARD                                     
001000           RECORDING MODE IS F.                                           
001010       01  FD-TRADES-REC                 PIC X(300).                      
001020      *                                                                   
001030       FD  CLEANED-FILE                                                   
001040           LABEL RECORDS ARE STANDARD                                     
001050           RECORDING MODE IS F.                                           
001060       01  FD-CLEANED-REC                PIC X(121).                      
001070      *                                                                   
001080       FD  EXCEPTION-FILE                                                 
001090           LABEL RECORDS ARE STANDARD                                     
001100           RECORDING MODE IS F.                                           
001110       01  FD-EXCEPTION-REC              PIC X(722).                      
001120                                                                          
001130       WORKING-STORAGE SECTION.                                           
001140      *                                                                   
001150       01  WS-FIELDS.                                                     
001160           05  WS-SYMFILE-STATUS     PIC X(02)   VALUE '00'.              
001170           05  WS-FILFILE-STATUS     PIC X(02)   VALUE '00'.              
001180           05  WS-TRDFILE-STATUS     PIC X(02)   VALUE '00'.              
001190           05  WS-CLNFILE-STATUS     PIC X(02)   VALUE '00'.              
001200           05  WS-EXCFILE-STATUS     PIC X(02)   VALUE '00'.              
001210           05  WS-SYMBOLS-EOF-SW     PIC X(01)   VALUE 'N'.               
001220           05  WS-FILLS-EOF-SW       PIC X(01)   VALUE 'N'.               
001230           05  WS-TRADES-EOF-SW      PIC X(01)   VALUE 'N'.               
001240      *                                                                   
001250       01  WS-FILE-STATUS-RD REDEFINES WS-FIELDS.                         
001260           05  WS-ALL-STATUS-BYTES   PIC X(10).                           
001270           05  FILLER                PIC X(03).                           
001280      *                                                                   
001290       01  WS-CSV-WORK.                                                   
001300           05  WS-CSV-FIELD-TABLE.                                        
001310               10  WS-CSV-FIELD  OCCURS 10 TIMES   PIC X(50).             
001320           05  WS-CSV-FIELD-COUNT    PIC S9(04)  COMP VALUE ZERO.         
001330           05  FILLER                PIC X(02)   VALUE SPACES.            
001340      *                                                                   
001350       01  WS-CSV-WORK-RD REDEFINES WS-CSV-WORK.                          
001360           05  WS-CSV-FLAT-VIEW      PIC X(500).                          
001370           05  FILLER                PIC X(04).                           
001380      *                                                                   
001390       01  WS-VALIDATOR-WORK.                                             
001400           05  WS-VAL-FUNCTION-CODE  PIC X(02)   VALUE SPACES.            
001410           05  WS-VAL-INPUT-TEXT     PIC X(50)   VALUE SPACES.            
001420           05  WS-VAL-OUT-DATE       PIC 9(08)   VALUE ZERO.              
001430           05  WS-VAL-OUT-TIME       PIC 9(06)   VALUE ZERO.              
001440           05  WS-VAL-OUT-PRICE      PIC S9(09)V99 COMP-3 VALUE ZERO.     
001450           05  WS-VAL-OUT-QUANTITY   PIC S9(09)  COMP  VALUE ZERO.        
001460           05  WS-VAL-OUT-TEXT       PIC X(40)   VALUE SPACES.            
001470           05  WS-VAL-OUT-FLAG       PIC X(01)   VALUE 'N'.               
001480           05  WS-VAL-ERROR-SW       PIC X(01)   VALUE 'N'.               
001490           05  WS-VAL-ERROR-MSG      PIC X(60)   VALUE SPACES.            
001500           05  FILLER                PIC X(02)   VALUE SPACES.            
001510      *                                                                   
001520       01  WS-VALIDATOR-WORK-RD REDEFINES WS-VALIDATOR-WORK.              
001530           05  WS-VAL-DUMP-VIEW      PIC X(178).                          
001540           05  FILLER                PIC X(02).                           
001550      *                                                                   
001560       77  WS-ROW-ERR-PTR            PIC S9(04)  COMP  VALUE 1.           
001570       77  WS-ERRMSG-LEN             PIC S9(04)  COMP  VALUE ZERO.        
001580      *                                                                   
001590       01  WS-ROW-BUILD-WORK.                                             
001600           05  WS-ROW-ERR-SW         PIC X(01)   VALUE 'N'.               
001610               88  WS-ROW-HAS-ERROR      VALUE 'Y'.                       
001620           05  WS-ROW-ERR-TEXT       PIC X(160)  VALUE SPACES.            
001630           05  WS-ROWNUM-EDIT        PIC ZZZZZ9.                          
001640           05  WS-ROWNUM-START       PIC S9(04)  COMP  VALUE ZERO.        
001650           05  WS-RECORD-ID-PARSED-SW PIC X(01)  VALUE 'N'.               
001660           05  FILLER                PIC X(02)   VALUE SPACES.            
001670      *                                                                   
001680       01  WS-TRADE-PHYS-LINE        PIC S9(07)  COMP  VALUE ZERO.        
001690      *                                                                   
001700       01  WS-XFM-WORK.                                                   
001710           05  WS-XFM-OUTCOME        PIC X(01)   VALUE SPACES.            
001720               88  WS-XFM-CLEANED        VALUE 'C'.                       
001730               88  WS-XFM-EXCEPTION       VALUE 'E'.                      
001740           05  FILLER                PIC X(02)   VALUE SPACES.            
001750      *                                                                   
001760       01  DP-PRICE-DISCREPANCY-THRESHOLD  PIC S9(09)V99 COMP-3           
001770                                               VALUE 0.01.                
001780      *                                                                   
001790       01  WS-TIME-WORK.                                                  
001800           05  WS-RAW-START-TIME     PIC 9(08)   VALUE ZERO.              
001810           05  WS-RAW-END-TIME       PIC 9(08)   VALUE ZERO.              
001820           05  FILLER                PIC X(02)   VALUE SPACES.            
001830      *                                                                   
001840       COPY DPTRDREC.                                                     
001850       COPY DPREFTAB.                                                     
001860       COPY DPCOUNTS.                                                     
001870                                                                          
001880      *****************************************************************   
001890       PROCEDURE DIVISION.                                                
001900                                                                          
001910       000-MAIN.                                                          
001920           DISPLAY 'DPTRECON - DARK POOL TRADE RECONCILIATION RUN'.       
001930           ACCEPT WS-RAW-START-TIME FROM TIME.                            
001940           COMPUTE DP-RUN-START-TIME = WS-RAW-START-TIME / 100.           
001950           PERFORM 950-OPEN-ALL-FILES.                                    
001960           PERFORM 200-LOAD-SYMBOL-TABLE.                                 
001970           PERFORM 250-LOAD-FILL-TABLE.                                   
001980           PERFORM 300-PROCESS-TRADES.                                    
001990           PERFORM 955-CLOSE-ALL-FILES.                                   
002000           ACCEPT WS-RAW-END-TIME FROM TIME.                              
002010           COMPUTE DP-RUN-END-TIME = WS-RAW-END-TIME / 100.               
002020           COMPUTE DP-RUN-ELAPSED-SECS =                                  
002030               DP-RUN-END-TIME - DP-RUN-START-TIME.                       
002040           IF DP-CNT-TRADES-EXCEPTION > 0                                 
002050               MOVE 4 TO DP-RUN-RETCODE                                   
002060           ELSE                                                           
002070               MOVE 0 TO DP-RUN-RETCODE.                                  
002080           PERFORM 900-PRINT-RUN-SUMMARY.                                 
002090           MOVE DP-RUN-RETCODE TO RETURN-CODE.                            
002100           GOBACK.                                                        
002110                                                                          
002120      *    *** BATCH FLOW STEP 1 - LOAD THE SYMBOL REFERENCE TABLE ***    
002130       200-LOAD-SYMBOL-TABLE.                                             
002140           INITIALIZE DP-SYMBOL-TABLE.                                    
002150           PERFORM 210-READ-SYMBOL-ROW.                                   
002160           PERFORM 210-READ-SYMBOL-ROW.                                   
002170           PERFORM 220-BUILD-SYMBOL-REC THRU 220-EXIT                     
002180               UNTIL WS-SYMBOLS-EOF-SW = 'Y'.                             
002190       200-EXIT.                                                          
002200           EXIT.                                                          
002210                                                                          
002220       210-READ-SYMBOL-ROW.                                               
002230           PERFORM 211-RAW-READ-SYMBOL-LINE THRU 211-EXIT.                
002240           PERFORM 211-RAW-READ-SYMBOL-LINE THRU 211-EXIT                 
002250               UNTIL WS-SYMBOLS-EOF-SW = 'Y'                              
002260               OR FD-SYMBOLS-REC NOT = SPACES.                            
002270       210-EXIT.                                                          
002280           EXIT.                                                          
002290                                                                          
002300       211-RAW-READ-SYMBOL-LINE.                                          
002310           READ SYMBOLS-FILE.                                             
002320           IF WS-SYMFILE-STATUS = '10'                                    
002330               MOVE 'Y' TO WS-SYMBOLS-EOF-SW                              
002340           ELSE IF WS-SYMFILE-STATUS NOT = '00'                           
002350               DISPLAY 'DPTRECON - ERROR READING SYMBOLS FILE - '         
002360                   'STATUS = ' WS-SYMFILE-STATUS                          
002370               MOVE 16 TO RETURN-CODE                                     
002380               STOP RUN.                                                  
002390       211-EXIT.                                                          
002400           EXIT.                                                          
002410                                                                          
002420       220-BUILD-SYMBOL-REC.                                              
002430           ADD 1 TO DP-CNT-SYMBOLS-READ.                                  
002440           CALL 'DPCSVSPL' USING FD-SYMBOLS-REC                           
002450                                 WS-CSV-FIELD-TABLE                       
002460                                 WS-CSV-FIELD-COUNT.                      
002470           MOVE SPACES TO WS-ROW-ERR-TEXT.                                
002480           MOVE 1 TO WS-ROW-ERR-PTR.                                      
002490           MOVE 'N' TO WS-ROW-ERR-SW.                                     
002500           MOVE SPACES TO DP-SYMBOL-REC.                                  
002510           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
002520           MOVE WS-CSV-FIELD(1) TO WS-VAL-INPUT-TEXT.                     
002530           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
002540               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
002550               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
002560               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
002570           PERFORM 317-APPEND-ROW-ERROR.                                  
002580           MOVE WS-VAL-OUT-TEXT TO DP-SYR-SYMBOL.                         
002590           INSPECT DP-SYR-SYMBOL                                          
002600               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
002610                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
002620           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
002630           MOVE WS-CSV-FIELD(2) TO WS-VAL-INPUT-TEXT.                     
002640           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
002650               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
002660               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
002670               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
002680           PERFORM 317-APPEND-ROW-ERROR.                                  
002690           MOVE WS-VAL-OUT-TEXT TO DP-SYR-COMPANY-NAME.                   
002700           MOVE 'SC' TO WS-VAL-FUNCTION-CODE.                             
002710           MOVE WS-CSV-FIELD(3) TO WS-VAL-INPUT-TEXT.                     
002720           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
002730               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
002740               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
002750               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
002760           PERFORM 317-APPEND-ROW-ERROR.                                  
002770           MOVE WS-VAL-OUT-TEXT(1:20) TO DP-SYR-SECTOR.                   
002780           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
002790           MOVE WS-CSV-FIELD(4) TO WS-VAL-INPUT-TEXT.                     
002800           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
002810               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
002820               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
002830               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
002840           PERFORM 317-APPEND-ROW-ERROR.                                  
002850           MOVE 'AC' TO WS-VAL-FUNCTION-CODE.                             
002860           MOVE WS-CSV-FIELD(4) TO WS-VAL-INPUT-TEXT.                     
002870           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
002880               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
002890               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
002900               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
002910           MOVE WS-VAL-OUT-FLAG TO DP-SYR-ACTIVE-IND.                     
002920           IF WS-ROW-ERR-SW = 'Y'                                         
002930               ADD 1 TO DP-CNT-SYMBOLS-PARSE-ERR                          
002940               DISPLAY 'DPTRECON - SYMBOL ROW PARSE FAILED - '            
002950                   WS-ROW-ERR-TEXT                                        
002960           ELSE                                                           
002970               PERFORM 225-STORE-SYMBOL-TABLE-ENTRY.                      
002980           PERFORM 210-READ-SYMBOL-ROW.                                   
002990       220-EXIT.                                                          
003000           EXIT.                                                          
003010                                                                          
003020       225-STORE-SYMBOL-TABLE-ENTRY.                                      
003030           SET DP-SYT-NDX TO 1.                                           
003040           SEARCH DP-SYT-ENTRY                                            
003050               AT END                                                     
003060                   IF DP-SYT-COUNT < 2000                                 
003070                       ADD 1 TO DP-SYT-COUNT                              
003080                       SET DP-SYT-NDX TO DP-SYT-COUNT                     
003090                   END-IF                                                 
003100               WHEN DP-SYT-SYMBOL(DP-SYT-NDX) = DP-SYR-SYMBOL             
003110                   CONTINUE                                               
003120           END-SEARCH.                                                    
003130           MOVE DP-SYR-SYMBOL       TO DP-SYT-SYMBOL(DP-SYT-NDX).         
003140           MOVE DP-SYR-COMPANY-NAME TO DP-SYT-COMPANY-NAME(DP-SYT-NDX).   
003150           MOVE DP-SYR-SECTOR       TO DP-SYT-SECTOR(DP-SYT-NDX).         
003160           MOVE DP-SYR-ACTIVE-IND   TO DP-SYT-ACTIVE-IND(DP-SYT-NDX).     
003170                                                                          
003180      *    *** BATCH FLOW STEP 1 (CONT'D) - LOAD THE FILLS TABLE ***      
003190       250-LOAD-FILL-TABLE.                                               
003200           INITIALIZE DP-FILL-TABLE.                                      
003210           PERFORM 260-READ-FILL-ROW.                                     
003220           PERFORM 260-READ-FILL-ROW.                                     
003230           PERFORM 270-BUILD-FILL-REC THRU 270-EXIT                       
003240               UNTIL WS-FILLS-EOF-SW = 'Y'.                               
003250       250-EXIT.                                                          
003260           EXIT.                                                          
003270                                                                          
003280       260-READ-FILL-ROW.                                                 
003290           PERFORM 261-RAW-READ-FILL-LINE THRU 261-EXIT.                  
003300           PERFORM 261-RAW-READ-FILL-LINE THRU 261-EXIT                   
003310               UNTIL WS-FILLS-EOF-SW = 'Y'                                
003320               OR FD-FILLS-REC NOT = SPACES.                              
003330       260-EXIT.                                                          
003340           EXIT.                                                          
003350                                                                          
003360       261-RAW-READ-FILL-LINE.                                            
003370           READ FILLS-FILE.                                               
003380           IF WS-FILFILE-STATUS = '10'                                    
003390               MOVE 'Y' TO WS-FILLS-EOF-SW                                
003400           ELSE IF WS-FILFILE-STATUS NOT = '00'                           
003410               DISPLAY 'DPTRECON - ERROR READING FILLS FILE - '           
003420                   'STATUS = ' WS-FILFILE-STATUS                          
003430               MOVE 16 TO RETURN-CODE                                     
003440               STOP RUN.                                                  
003450       261-EXIT.                                                          
003460           EXIT.                                                          
003470                                                                          
003480       270-BUILD-FILL-REC.                                                
003490           ADD 1 TO DP-CNT-FILLS-READ.                                    
003500           CALL 'DPCSVSPL' USING FD-FILLS-REC                             
003510                                 WS-CSV-FIELD-TABLE                       
003520                                 WS-CSV-FIELD-COUNT.                      
003530           MOVE SPACES TO WS-ROW-ERR-TEXT.                                
003540           MOVE 1 TO WS-ROW-ERR-PTR.                                      
003550           MOVE 'N' TO WS-ROW-ERR-SW.                                     
003560           MOVE SPACES TO DP-FILL-REC.                                    
003570           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
003580           MOVE WS-CSV-FIELD(1) TO WS-VAL-INPUT-TEXT.                     
003590           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
003600               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
003610               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
003620               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
003630           PERFORM 317-APPEND-ROW-ERROR.                                  
003640           MOVE WS-VAL-OUT-TEXT TO DP-FIL-EXTERNAL-REF.                   
003650           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
003660           MOVE WS-CSV-FIELD(2) TO WS-VAL-INPUT-TEXT.                     
003670           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
003680               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
003690               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
003700               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
003710           PERFORM 317-APPEND-ROW-ERROR.                                  
003720           MOVE WS-VAL-OUT-TEXT TO DP-FIL-TRADE-ID.                       
003730           MOVE 'TS' TO WS-VAL-FUNCTION-CODE.                             
003740           MOVE WS-CSV-FIELD(3) TO WS-VAL-INPUT-TEXT.                     
003750           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
003760               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
003770               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
003780               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
003790           PERFORM 317-APPEND-ROW-ERROR.                                  
003800           MOVE WS-VAL-OUT-DATE TO DP-FIL-TS-DATE.                        
003810           MOVE WS-VAL-OUT-TIME TO DP-FIL-TS-TIME.                        
003820           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
003830           MOVE WS-CSV-FIELD(4) TO WS-VAL-INPUT-TEXT.                     
003840           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
003850               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
003860               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
003870               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
003880           PERFORM 317-APPEND-ROW-ERROR.                                  
003890           MOVE WS-VAL-OUT-TEXT(1:10) TO DP-FIL-SYMBOL.                   
003900           INSPECT DP-FIL-SYMBOL                                          
003910               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
003920                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
003930           MOVE 'QT' TO WS-VAL-FUNCTION-CODE.                             
003940           MOVE WS-CSV-FIELD(5) TO WS-VAL-INPUT-TEXT.                     
003950           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
003960               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
003970               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
003980               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
003990           PERFORM 317-APPEND-ROW-ERROR.                                  
004000           MOVE WS-VAL-OUT-QUANTITY TO DP-FIL-QUANTITY.                   
004010           MOVE 'PR' TO WS-VAL-FUNCTION-CODE.                             
004020           MOVE WS-CSV-FIELD(6) TO WS-VAL-INPUT-TEXT.                     
004030           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
004040               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
004050               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
004060               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
004070           PERFORM 317-APPEND-ROW-ERROR.                                  
004080           MOVE WS-VAL-OUT-PRICE TO DP-FIL-PRICE.                         
004090           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
004100           MOVE WS-CSV-FIELD(7) TO WS-VAL-INPUT-TEXT.                     
004110           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
004120               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
004130               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
004140               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
004150           PERFORM 317-APPEND-ROW-ERROR.                                  
004160           MOVE WS-VAL-OUT-TEXT TO DP-FIL-COUNTERPARTY.                   
004170           IF WS-ROW-ERR-SW = 'Y'                                         
004180               ADD 1 TO DP-CNT-FILLS-PARSE-ERR                            
004190               DISPLAY 'DPTRECON - FILL ROW PARSE FAILED - '              
004200                   WS-ROW-ERR-TEXT                                        
004210           ELSE                                                           
004220               PERFORM 275-STORE-FILL-TABLE-ENTRY.                        
004230           PERFORM 260-READ-FILL-ROW.                                     
004240       270-EXIT.                                                          
004250           EXIT.                                                          
004260                                                                          
004270       275-STORE-FILL-TABLE-ENTRY.                                        
004280           SET DP-FLT-NDX TO 1.                                           
004290           SEARCH DP-FLT-ENTRY                                            
004300               AT END                                                     
004310                   IF DP-FLT-COUNT < 5000                                 
004320                       ADD 1 TO DP-FLT-COUNT                              
004330                       SET DP-FLT-NDX TO DP-FLT-COUNT                     
004340                   END-IF                                                 
004350               WHEN DP-FLT-TRADE-ID(DP-FLT-NDX) = DP-FIL-TRADE-ID         
004360                   CONTINUE                                               
004370           END-SEARCH.                                                    
004380           MOVE DP-FIL-TRADE-ID  TO DP-FLT-TRADE-ID(DP-FLT-NDX).          
004390           MOVE DP-FIL-TS-DATE   TO DP-FLT-TS-DATE(DP-FLT-NDX).           
004400           MOVE DP-FIL-TS-TIME   TO DP-FLT-TS-TIME(DP-FLT-NDX).           
004410           MOVE DP-FIL-SYMBOL    TO DP-FLT-SYMBOL(DP-FLT-NDX).            
004420           MOVE DP-FIL-QUANTITY  TO DP-FLT-QUANTITY(DP-FLT-NDX).          
004430           MOVE DP-FIL-PRICE     TO DP-FLT-PRICE(DP-FLT-NDX).             
004440                                                                          
004450      *    *** BATCH FLOW STEP 2 - STREAM AND RECONCILE THE TRADES ***    
004460       300-PROCESS-TRADES.                                                
004470           MOVE 0 TO WS-TRADE-PHYS-LINE.                                  
004480           PERFORM 310-READ-TRADE-ROW.                                    
004490           PERFORM 310-READ-TRADE-ROW.                                    
004500           PERFORM 320-ROUTE-TRADE-OUTCOME THRU 320-EXIT                  
004510               UNTIL WS-TRADES-EOF-SW = 'Y'.                              
004520       300-EXIT.                                                          
004530           EXIT.                                                          
004540                                                                          
004550       310-READ-TRADE-ROW.                                                
004560           PERFORM 312-RAW-READ-TRADE-LINE THRU 312-EXIT.                 
004570           PERFORM 312-RAW-READ-TRADE-LINE THRU 312-EXIT                  
004580               UNTIL WS-TRADES-EOF-SW = 'Y'                               
004590               OR FD-TRADES-REC NOT = SPACES.                             
004600       310-EXIT.                                                          
004610           EXIT.                                                          
004620                                                                          
004630       312-RAW-READ-TRADE-LINE.                                           
004640           READ TRADES-FILE.                                              
004650           IF WS-TRDFILE-STATUS = '10'                                    
004660               MOVE 'Y' TO WS-TRADES-EOF-SW                               
004670           ELSE IF WS-TRDFILE-STATUS NOT = '00'                           
004680               DISPLAY 'DPTRECON - ERROR READING TRADES FILE - '          
004690                   'STATUS = ' WS-TRDFILE-STATUS                          
004700               MOVE 16 TO RETURN-CODE                                     
004710               STOP RUN                                                   
004720           ELSE IF FD-TRADES-REC NOT = SPACES                             
004730               ADD 1 TO WS-TRADE-PHYS-LINE.                               
004740       312-EXIT.                                                          
004750           EXIT.                                                          
004760                                                                          
004770       315-BUILD-TRADE-REC.                                               
004780           ADD 1 TO DP-CNT-TRADES-READ.                                   
004790           CALL 'DPCSVSPL' USING FD-TRADES-REC                            
004800                                 WS-CSV-FIELD-TABLE                       
004810                                 WS-CSV-FIELD-COUNT.                      
004820           MOVE SPACES TO WS-ROW-ERR-TEXT.                                
004830           MOVE 1 TO WS-ROW-ERR-PTR.                                      
004840           MOVE 'N' TO WS-ROW-ERR-SW.                                     
004850           MOVE 'N' TO WS-RECORD-ID-PARSED-SW.                            
004860           MOVE SPACES TO DP-TRADE-REC.                                   
004870           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
004880           MOVE WS-CSV-FIELD(1) TO WS-VAL-INPUT-TEXT.                     
004890           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
004900               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
004910               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
004920               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
004930           PERFORM 317-APPEND-ROW-ERROR.                                  
004940           MOVE WS-VAL-OUT-TEXT TO DP-TRD-TRADE-ID.                       
004950           IF WS-VAL-ERROR-SW NOT = 'Y'                                   
004960               MOVE 'Y' TO WS-RECORD-ID-PARSED-SW.                        
004970           MOVE 'TS' TO WS-VAL-FUNCTION-CODE.                             
004980           MOVE WS-CSV-FIELD(2) TO WS-VAL-INPUT-TEXT.                     
004990           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005000               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005010               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005020               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005030           PERFORM 317-APPEND-ROW-ERROR.                                  
005040           MOVE WS-VAL-OUT-DATE TO DP-TRD-TS-DATE.                        
005050           MOVE WS-VAL-OUT-TIME TO DP-TRD-TS-TIME.                        
005060           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
005070           MOVE WS-CSV-FIELD(3) TO WS-VAL-INPUT-TEXT.                     
005080           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005090               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005100               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005110               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005120           PERFORM 317-APPEND-ROW-ERROR.                                  
005130           MOVE WS-VAL-OUT-TEXT(1:10) TO DP-TRD-SYMBOL.                   
005140           INSPECT DP-TRD-SYMBOL                                          
005150               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
005160                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
005170           MOVE 'QT' TO WS-VAL-FUNCTION-CODE.                             
005180           MOVE WS-CSV-FIELD(4) TO WS-VAL-INPUT-TEXT.                     
005190           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005200               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005210               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005220               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005230           PERFORM 317-APPEND-ROW-ERROR.                                  
005240           MOVE WS-VAL-OUT-QUANTITY TO DP-TRD-QUANTITY.                   
005250           MOVE 'PR' TO WS-VAL-FUNCTION-CODE.                             
005260           MOVE WS-CSV-FIELD(5) TO WS-VAL-INPUT-TEXT.                     
005270           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005280               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005290               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005300               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005310           PERFORM 317-APPEND-ROW-ERROR.                                  
005320           MOVE WS-VAL-OUT-PRICE TO DP-TRD-PRICE.                         
005330           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
005340           MOVE WS-CSV-FIELD(6) TO WS-VAL-INPUT-TEXT.                     
005350           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005360               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005370               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005380               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005390           PERFORM 317-APPEND-ROW-ERROR.                                  
005400           MOVE WS-VAL-OUT-TEXT TO DP-TRD-BUYER-ID.                       
005410           MOVE 'RQ' TO WS-VAL-FUNCTION-CODE.                             
005420           MOVE WS-CSV-FIELD(7) TO WS-VAL-INPUT-TEXT.                     
005430           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005440               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005450               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005460               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005470           PERFORM 317-APPEND-ROW-ERROR.                                  
005480           MOVE WS-VAL-OUT-TEXT TO DP-TRD-SELLER-ID.                      
005490           MOVE 'ST' TO WS-VAL-FUNCTION-CODE.                             
005500           MOVE WS-CSV-FIELD(8) TO WS-VAL-INPUT-TEXT.                     
005510           CALL 'DPFLDVAL' USING WS-VAL-FUNCTION-CODE WS-VAL-INPUT-TEXT   
005520               WS-VAL-OUT-DATE WS-VAL-OUT-TIME WS-VAL-OUT-PRICE           
005530               WS-VAL-OUT-QUANTITY WS-VAL-OUT-TEXT WS-VAL-OUT-FLAG        
005540               WS-VAL-ERROR-SW WS-VAL-ERROR-MSG.                          
005550           PERFORM 317-APPEND-ROW-ERROR.                                  
005560           MOVE WS-VAL-OUT-TEXT(1:9) TO DP-TRD-STATUS.                    
005570           MOVE WS-TRADE-PHYS-LINE TO DP-TRD-ROW-NUMBER.                  
005580       315-EXIT.                                                          
005590           EXIT.                                                          
005600                                                                          
005610      *    *** ROUTE ONE TRADE ROW TO PARSE-ERROR, CANCEL, CLEANED        
005620      *    *** OR EXCEPTION, THEN ADVANCE TO THE NEXT ROW ***             
005630       320-ROUTE-TRADE-OUTCOME.                                           
005640           PERFORM 315-BUILD-TRADE-REC.                                   
005650           IF WS-ROW-ERR-SW = 'Y'                                         
005660               ADD 1 TO DP-CNT-TRADES-PARSE-ERR                           
005670               PERFORM 325-BUILD-PARSE-ERROR-REC                          
005680               PERFORM 340-WRITE-EXCEPTION-TRADE                          
005690           ELSE IF DP-TRD-STAT-CANCELLED                                  
005700               ADD 1 TO DP-CNT-TRADES-CANCELLED                           
005710               DISPLAY 'DPTRECON - CANCELLED TRADE SKIPPED - '            
005720                   DP-TRD-TRADE-ID                                        
005730           ELSE                                                           
005740               CALL 'DPXFORM' USING DP-TRADE-REC                          
005750                                    DP-SYMBOL-TABLE                       
005760                                    DP-FILL-TABLE                         
005770                                    DP-PRICE-DISCREPANCY-THRESHOLD        
005780                                    DP-CLEAN-LINE                         
005790                                    DP-EXCEPTION-LINE                     
005800                                    WS-XFM-OUTCOME                        
005810               IF WS-XFM-CLEANED                                          
005820                   ADD 1 TO DP-CNT-TRADES-CLEANED                         
005830                   PERFORM 330-WRITE-CLEANED-TRADE                        
005840               ELSE                                                       
005850                   ADD 1 TO DP-CNT-TRADES-EXCEPTION                       
005860                   PERFORM 340-WRITE-EXCEPTION-TRADE.                     
005870           PERFORM 310-READ-TRADE-ROW.                                    
005880       320-EXIT.                                                          
005890           EXIT.                                                          
005900                                                                          
005910       325-BUILD-PARSE-ERROR-REC.                                         
005920           MOVE SPACES TO DP-EXCEPTION-LINE.                              
005930           IF WS-RECORD-ID-PARSED-SW = 'Y'                                
005940               MOVE DP-TRD-TRADE-ID TO EXC-RECORD-ID                      
005950           ELSE                                                           
005960               MOVE 'UNKNOWN' TO EXC-RECORD-ID.                           
005970           MOVE 'trades_file.csv' TO EXC-SOURCE-FILE.                     
005980           MOVE 'PARSE_ERROR' TO EXC-TYPE.                                
005990           MOVE WS-TRADE-PHYS-LINE TO WS-ROWNUM-EDIT.                     
006000           MOVE 1 TO WS-ROWNUM-START.                                     
006010           PERFORM 326-SKIP-LEADING-SPACE THRU 326-EXIT                   
006020               UNTIL WS-ROWNUM-START > 6                                  
006030               OR WS-ROWNUM-EDIT(WS-ROWNUM-START:1) NOT = SPACE.          
006040           STRING 'Row ' DELIMITED BY SIZE                                
006050                  WS-ROWNUM-EDIT(WS-ROWNUM-START:7 - WS-ROWNUM-START)     
006060                                  DELIMITED BY SIZE                       
006070                  ': '           DELIMITED BY SIZE                        
006080                  WS-ROW-ERR-TEXT(1:WS-ROW-ERR-PTR - 1)                   
006090                                  DELIMITED BY SIZE                       
006100                  INTO EXC-DETAILS.                                       
006110           MOVE 8 TO EXC-RAW-FIELD-COUNT.                                 
006120           MOVE 'trade_id'   TO EXC-RAW-NAME(1).                          
006130           MOVE WS-CSV-FIELD(1) TO EXC-RAW-VALUE(1).                      
006140           MOVE 'timestamp'  TO EXC-RAW-NAME(2).                          
006150           MOVE WS-CSV-FIELD(2) TO EXC-RAW-VALUE(2).                      
006160           MOVE 'symbol'     TO EXC-RAW-NAME(3).                          
006170           MOVE WS-CSV-FIELD(3) TO EXC-RAW-VALUE(3).                      
006180           MOVE 'quantity'   TO EXC-RAW-NAME(4).                          
006190           MOVE WS-CSV-FIELD(4) TO EXC-RAW-VALUE(4).                      
006200           MOVE 'price'      TO EXC-RAW-NAME(5).                          
006210           MOVE WS-CSV-FIELD(5) TO EXC-RAW-VALUE(5).                      
006220           MOVE 'buyer_id'   TO EXC-RAW-NAME(6).                          
006230           MOVE WS-CSV-FIELD(6) TO EXC-RAW-VALUE(6).                      
006240           MOVE 'seller_id'  TO EXC-RAW-NAME(7).                          
006250           MOVE WS-CSV-FIELD(7) TO EXC-RAW-VALUE(7).                      
006260           MOVE 'trade_status' TO EXC-RAW-NAME(8).                        
006270           MOVE WS-CSV-FIELD(8) TO EXC-RAW-VALUE(8).                      
006280       325-EXIT.                                                          
006290           EXIT.                                                          
006300                                                                          
006310       326-SKIP-LEADING-SPACE.                                            
006320           ADD 1 TO WS-ROWNUM-START.                                      
006330       326-EXIT.                                                          
006340           EXIT.                                                          
006350                                                                          
006360       330-WRITE-CLEANED-TRADE.                                           
006370           WRITE FD-CLEANED-REC FROM DP-CLEAN-LINE.                       
006380           IF WS-CLNFILE-STATUS NOT = '00'                                
006390               DISPLAY 'DPTRECON - ERROR WRITING CLEANED FILE - '         
006400                   'STATUS = ' WS-CLNFILE-STATUS                          
006410               MOVE 16 TO RETURN-CODE                                     
006420               STOP RUN.                                                  
006430       330-EXIT.                                                          
006440           EXIT.                                                          
006450                                                                          
006460       340-WRITE-EXCEPTION-TRADE.                                         
006470           WRITE FD-EXCEPTION-REC FROM DP-EXCEPTION-LINE.                 
006480           IF WS-EXCFILE-STATUS NOT = '00'                                
006490               DISPLAY 'DPTRECON - ERROR WRITING EXCEPTION FILE - '       
006500                   'STATUS = ' WS-EXCFILE-STATUS                          
006510               MOVE 16 TO RETURN-CODE                                     
006520               STOP RUN.                                                  
006530       340-EXIT.                                                          
006540           EXIT.                                                          
006550                                                                          
006560      *    *** SHARED BY ALL THREE ROW BUILDERS - ACCUMULATES             
006570      *    *** "ERR1; ERR2; ..." FOR THE CURRENT ROW ***                  
006580       317-APPEND-ROW-ERROR.                                              
006590           IF WS-VAL-ERROR-SW NOT = 'Y'                                   
006600               GO TO 317-EXIT.                                            
006610           MOVE 'Y' TO WS-ROW-ERR-SW.                                     
006620           IF WS-ROW-ERR-PTR > 1                                          
006630               STRING '; ' DELIMITED BY SIZE                              
006640                   INTO WS-ROW-ERR-TEXT                                   
006650                   WITH POINTER WS-ROW-ERR-PTR.                           
006660           PERFORM 319-FIND-ERRMSG-LEN.                                   
006670           STRING WS-VAL-ERROR-MSG(1:WS-ERRMSG-LEN) DELIMITED BY SIZE     
006680               INTO WS-ROW-ERR-TEXT                                       
006690               WITH POINTER WS-ROW-ERR-PTR.                               
006700       317-EXIT.                                                          
006710           EXIT.                                                          
006720                                                                          
006730       319-FIND-ERRMSG-LEN.                                               
006740           MOVE 60 TO WS-ERRMSG-LEN.                                      
006750           PERFORM 3191-BACK-UP-ONE THRU 3191-EXIT                        
006760               UNTIL WS-ERRMSG-LEN = 0                                    
006770               OR WS-VAL-ERROR-MSG(WS-ERRMSG-LEN:1) NOT = SPACE.          
006780       319-EXIT.                                                          
006790           EXIT.                                                          
006800       3191-BACK-UP-ONE.                                                  
006810           SUBTRACT 1 FROM WS-ERRMSG-LEN.                                 
006820       3191-EXIT.                                                         
006830           EXIT.                                                          
006840                                                                          
006850      *    *** BATCH FLOW STEP 3 - END OF RUN SUMMARY ***                 
006860       900-PRINT-RUN-SUMMARY.                                             
006870           DISPLAY ' '.                                                   
006880           DISPLAY 'DPTRECON - END OF RUN SUMMARY'.                       
006890           DISPLAY '  ELAPSED SECONDS ........ ' DP-RUN-ELAPSED-SECS.     
006900           DISPLAY '  TRADES READ ............ ' DP-CNT-TRADES-READ.      
006910           DISPLAY '  TRADES PARSE FAILED ..... ' DP-CNT-TRADES-PARSE-ERR.
006920           DISPLAY '  TRADES CANCELLED ........ ' DP-CNT-TRADES-CANCELLED.
006930           DISPLAY '  TRADES CLEANED .......... ' DP-CNT-TRADES-CLEANED.  
006940           DISPLAY '  TRADES EXCEPTION ........ ' DP-CNT-TRADES-EXCEPTION.
006950           DISPLAY '  FILLS READ .............. ' DP-CNT-FILLS-READ.      
006960           DISPLAY '  FILLS PARSE FAILED ...... ' DP-CNT-FILLS-PARSE-ERR. 
006970           DISPLAY '  SYMBOLS READ ............ ' DP-CNT-SYMBOLS-READ.    
006980           DISPLAY '  SYMBOLS PARSE FAILED .... ' DP-CNT-SYMBOLS-PARSE-ERR
006990           DISPLAY '  RETURN CODE ............. ' DP-RUN-RETCODE.         
007000       900-EXIT.                                                          
007010           EXIT.                                                          
007020                                                                          
007030       950-OPEN-ALL-FILES.                                                
007040           OPEN INPUT  SYMBOLS-FILE.                                      
007050           IF WS-SYMFILE-STATUS NOT = '00'                                
007060               DISPLAY 'DPTRECON - ERROR OPENING SYMBOLS FILE - '         
007070                   'STATUS = ' WS-SYMFILE-STATUS                          
007080               MOVE 16 TO RETURN-CODE                                     
007090               STOP RUN.                                                  
007100           OPEN INPUT  FILLS-FILE.                                        
007110           IF WS-FILFILE-STATUS NOT = '00'                                
007120               DISPLAY 'DPTRECON - ERROR OPENING FILLS FILE - '           
007130                   'STATUS = ' WS-FILFILE-STATUS                          
007140               MOVE 16 TO RETURN-CODE                                     
007150               STOP RUN.                                                  
007160           OPEN INPUT  TRADES-FILE.                                       
007170           IF WS-TRDFILE-STATUS NOT = '00'                                
007180               DISPLAY 'DPTRECON - ERROR OPENING TRADES FILE - '          
007190                   'STATUS = ' WS-TRDFILE-STATUS                          
007200               MOVE 16 TO RETURN-CODE                                     
007210               STOP RUN.                                                  
007220           OPEN OUTPUT CLEANED-FILE.                                      
007230           IF WS-CLNFILE-STATUS NOT = '00'                                
007240               DISPLAY 'DPTRECON - ERROR OPENING CLEANED FILE - '         
007250                   'STATUS = ' WS-CLNFILE-STATUS                          
007260               MOVE 16 TO RETURN-CODE                                     
007270               STOP RUN.                                                  
007280           OPEN OUTPUT EXCEPTION-FILE.                                    
007290           IF WS-EXCFILE-STATUS NOT = '00'                                
007300               DISPLAY 'DPTRECON - ERROR OPENING EXCEPTION FILE - '       
007310                   'STATUS = ' WS-EXCFILE-STATUS                          
007320               MOVE 16 TO RETURN-CODE                                     
007330               STOP RUN.                                                  
007340       950-EXIT.                                                          
007350           EXIT.                                                          
007360                                                                          
007370       955-CLOSE-ALL-FILES.                                               
007380           CLOSE SYMBOLS-FILE FILLS-FILE TRADES-FILE                      
007390                 CLEANED-FILE EXCEPTION-FILE.                             
007400       955-EXIT.                                                          
007410           EXIT.                                                          
007420      *  END OF PROGRAM DPTRECON                                          
