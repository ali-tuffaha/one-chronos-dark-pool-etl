000100      ******************************************************************  
000110      * COPYBOOK:  DPTRDREC                                               
000120      *            Trade / cleaned-trade / exception record layouts       
000130      *            for the dark pool trade reconciliation batch run.      
000140      *                                                                   
000150      * AUTHOR  :  R. Okonkwo                                             
000160      *            MARKET OPS BATCH SUPPORT                               
000170      *                                                                   
000180      * HOLDS THE IN-MEMORY TRADE RECORD BUILT BY DPCSVSPL/DPFLDVAL       
000190      * FROM THE TRADES CSV FEED, THE FIXED-FORMAT CLEANED-TRADE          
000200      * OUTPUT LINE WRITTEN BY DPTRECON, AND THE EXCEPTION LOG LINE       
000210      * WRITTEN FOR ANY TRADE THAT FAILS A VALIDATION OR RECON RULE.      
000220      *                                                                   
000230      *    0    1    1    2    2    3    3    4    4    5    5    6       
000240      * ....5....0....5....0....5....0....5....0....5....0....5....0      
000250      *                                                                   
000260      * MAINTENANCE HISTORY                                               
000270      *   2016-04-11  ROK   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000280      *   2016-09-02  ROK   ADDED SELLER-ID TO TRADE LAYOUT PER           
000290      *                     COMPLIANCE REQUEST CR-4410                    
000300      *   1998-12-03  LJT   Y2K REMEDIATION - TIMESTAMP FIELDS            
000310      *                     RESHAPED TO CCYYMMDD/HHMMSS (WAS YYMMDD)      
000320      *   2003-07-21  DWS   WIDENED SYMBOL FIELD TO 10 BYTES FOR          
000330      *                     NEW OPTIONS ROOT SYMBOLS REQUEST RQ-887       
000340      *   2011-01-18  PNM   ADDED DISCREPANCY INDICATOR BYTE TO THE       
000350      *                     CLEANED TRADE OUTPUT LINE                     
000360      *   2020-05-06  ROK   EXCEPTION LINE REWORKED TO CARRY RAW          
000370      *                     FIELD/VALUE PAIRS FOR AUDIT - TICKET          
000380      *                     BATCH-2291                                    
000390      ******************************************************************  
000400      *                                                                   
000410      * 01  DP-TRADE-REC  -  ONE PARSED ROW FROM THE TRADES FEED          
000420      *                                                                   
000430       01  DP-TRADE-REC.                                                  
000440           05  DP-TRD-TRADE-ID           PIC X(20).                       
000450           05  DP-TRD-TIMESTAMP.                                          
000460               10  DP-TRD-TS-DATE        PIC 9(08).                       
000470               10  DP-TRD-TS-TIME        PIC 9(06).                       
000480           05  DP-TRD-TIMESTAMP-RD REDEFINES DP-TRD-TIMESTAMP.            
000490               10  DP-TRD-TS-CCYY        PIC 9(04).                       
000500               10  DP-TRD-TS-MM          PIC 9(02).                       
000510               10  DP-TRD-TS-DD          PIC 9(02).                       
000520               10  DP-TRD-TS-HH          PIC 9(02).                       
000530               10  DP-TRD-TS-MIN         PIC 9(02).                       
000540               10  DP-TRD-TS-SS          PIC 9(02).                       
000550           05  DP-TRD-SYMBOL             PIC X(10).                       
000560           05  DP-TRD-QUANTITY           PIC S9(09)     COMP.             
000570           05  DP-TRD-PRICE              PIC S9(09)V99  COMP-3.           
000580           05  DP-TRD-BUYER-ID           PIC X(20).                       
000590           05  DP-TRD-SELLER-ID          PIC X(20).                       
000600           05  DP-TRD-STATUS             PIC X(09).                       
000610               88  DP-TRD-STAT-EXECUTED       VALUE 'EXECUTED '.          
000620               88  DP-TRD-STAT-CANCELLED      VALUE 'CANCELLED'.          
000630           05  DP-TRD-ROW-NUMBER         PIC S9(07)     COMP-3.           
000640           05  FILLER                    PIC X(15).                       
000650      *                                                                   
000660      * 01  DP-CLEAN-LINE  -  FIXED OUTPUT LINE FOR THE CLEANED           
000670      *                       TRADES FILE (ONE LINE PER GOOD TRADE)       
000680      *                                                                   
000690       01  DP-CLEAN-LINE.                                                 
000700           05  CLN-TRADE-ID              PIC X(20).                       
000710           05  CLN-TS-DATE               PIC 9(08).                       
000720           05  CLN-TS-TIME               PIC 9(06).                       
000730           05  CLN-SYMBOL                PIC X(10).                       
000740           05  CLN-QUANTITY              PIC S9(09).                      
000750           05  CLN-PRICE                 PIC S9(09)V99.                   
000760           05  CLN-BUYER-ID              PIC X(20).                       
000770           05  CLN-SELLER-ID             PIC X(20).                       
000780           05  CLN-CONFIRMED-IND         PIC X(01).                       
000790               88  CLN-IS-CONFIRMED          VALUE 'Y'.                   
000800           05  CLN-DISCREPANCY-IND       PIC X(01).                       
000810               88  CLN-HAS-DISCREPANCY       VALUE 'Y'.                   
000820           05  FILLER                    PIC X(15).                       
000830      *                                                                   
000840      * 01  DP-EXCEPTION-LINE  -  FIXED OUTPUT LINE FOR THE EXCEPTION     
000850      *                           LOG (ONE LINE PER REJECTED ROW)         
000860      *                                                                   
000870       01  DP-EXCEPTION-LINE.
000880           05  EXC-RECORD-ID             PIC X(20).
000890           05  EXC-SOURCE-FILE           PIC X(100).
000900           05  EXC-TYPE                  PIC X(24).
000910               88  EXC-TYP-PARSE-ERROR        VALUE 'PARSE_ERROR'.
000920               88  EXC-TYP-DUP-TRADE-ID       VALUE 'DUPLICATE_TRADE_ID'.
000930               88  EXC-TYP-INVALID-SYMBOL     VALUE 'INVALID_SYMBOL'.
000940               88  EXC-TYP-INACTIVE-SYMBOL    VALUE 'INACTIVE_SYMBOL'.
000950               88  EXC-TYP-FILL-SYM-MISMATCH  VALUE
000960                       'FILL_SYMBOL_MISMATCH'.
000970               88  EXC-TYP-FILL-TS-INVALID    VALUE
000980                       'FILL_TIMESTAMP_INVALID'.
000990           05  EXC-DETAILS               PIC X(200).
001000           05  EXC-RAW-FIELD-COUNT       PIC 9(02).
001010           05  EXC-RAW-FIELD OCCURS 8 TIMES.
001020               10  EXC-RAW-NAME          PIC X(16).
001030               10  EXC-RAW-VALUE         PIC X(30).
001040           05  FILLER                    PIC X(08).                       
