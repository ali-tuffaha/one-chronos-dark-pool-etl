000100      ****************************************************************    
000110      * PROGRAM:  DPFLDVAL                                                
000120      *                                                                   
000130      * AUTHOR :  P. Nakamura                                             
000140      *           MARKET OPS BATCH SUPPORT                                
000150      * INSTALLATION.  MARKET OPS BATCH SUPPORT.                          
000160      * DATE-WRITTEN.  04/18/1986.                                        
000170      * DATE-COMPILED.                                                    
000180      * SECURITY.      NONE.                                              
000190      *                                                                   
000200      * GENERIC FIELD-LEVEL VALIDATOR/PARSER SUBROUTINE FOR THE TRADE     
000210      * RECONCILIATION BATCH RUN.  CALLED ONCE PER RAW CSV FIELD BY       
000220      * DPTRECON WHILE IT IS ASSEMBLING A TRADE, FILL OR SYMBOL           
000230      * RECORD FROM THE SPLIT FIELD TABLE BUILT BY DPCSVSPL.              
000240      *                                                                   
000250      * THE CALLER SETS DP-VAL-FUNCTION-CODE TO SAY WHICH RULE TO         
000260      * APPLY TO THE INCOMING TEXT, AND CHECKS DP-VAL-ERROR-SW ON         
000270      * RETURN.  A SET ERROR SWITCH MEANS THE CALLING RECORD BECOMES      
000280      * A PARSE_ERROR EXCEPTION RATHER THAN A GOOD RECORD.                
000290      *                                                                   
000300      *****************************************************************   
000310      * Linkage:                                                          
000320      *      parameters:                                                  
000330      *        1: Function code        (passed, not changed)              
000340      *        2: Input text            (passed, not changed)             
000350      *        3: Output date (CCYYMMDD)   (modified)                     
000360      *        4: Output time (HHMMSS)     (modified)                     
000370      *        5: Output price             (modified)                     
000380      *        6: Output quantity          (modified)                     
000390      *        7: Output text              (modified)                     
000400      *        8: Output Y/N flag          (modified)                     
000410      *        9: Error switch             (modified)                     
000420      *       10: Error message            (modified)                     
000430      *****************************************************************   
000440      *                                                                   
000450      * MAINTENANCE HISTORY                                               
000460      *   1986-04-18  PNM   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000470      *   1991-02-14  DWS   ADDED ISO-8601 TIMESTAMP FORM - FEEDS FROM    
000480      *                     THE NEW EUROPEAN DESK STARTED SENDING IT      
000490      *   1998-11-30  LJT   Y2K REMEDIATION - EPOCH/ISO/US TIMESTAMP      
000500      *                     PATHS ALL NOW PRODUCE A 4-DIGIT CCYY          
000510      *   2004-06-09  ROK   TIGHTENED PRICE PARSE TO ROUND HALF-UP        
000520      *                     INSTEAD OF TRUNCATING - AUDIT FINDING         
000530      *   2012-09-27  PNM   SECTOR PARSE NOW RETURNS CANONICAL MIXED      
000540      *                     CASE TEXT INSTEAD OF THE RAW INPUT CASE       
000550      *   2020-05-06  ROK   IS-ACTIVE NO LONGER FAILS THE ROW - PER       
000560      *                     COMPLIANCE IT COERCES SILENTLY TO FALSE       
000570      *                     TICKET BATCH-2291                             
000580      ****************************************************************    
000590       IDENTIFICATION DIVISION.                                           
000600       PROGRAM-ID. DPFLDVAL.                                              
000610       AUTHOR.         P. NAKAMURA.                                       
000620       INSTALLATION.   MARKET OPS BATCH SUPPORT.                          
000630       DATE-WRITTEN.   04/18/1986.                                        
000640       DATE-COMPILED.                                                     
000650       SECURITY.       NONE.                                              
000660       ENVIRONMENT DIVISION.                                              
000670       CONFIGURATION SECTION.                                             
000680       SOURCE-COMPUTER. IBM-3090.                                         
000690       OBJECT-COMPUTER. IBM-3090.                                         
000700       SPECIAL-NAMES.                                                     
000710           CLASS DP-DIGIT-CLASS IS '0' THRU '9'.                          
000720       INPUT-OUTPUT SECTION.                                              
000730      *****************************************************************   
000740       DATA DIVISION.                                                     
000750                                                                          
000760       WORKING-STORAGE SECTION.                                           
000770      *                                                                   
000780       77  WS-TEXT-LEN               PIC S9(04)  COMP VALUE ZERO.         
000790       77  WS-SCAN-POS               PIC S9(04)  COMP VALUE ZERO.         
000800      *                                                                   
000810       01  WS-FIELDS.                                                     
000820           05  WS-PROGRAM-STATUS     PIC X(30)   VALUE SPACES.            
000830           05  WS-DOT-POS            PIC S9(04)  COMP VALUE ZERO.         
000840           05  WS-FRAC-LEN           PIC S9(04)  COMP VALUE ZERO.         
000850           05  WS-PAD-OFFSET         PIC S9(04)  COMP VALUE ZERO.         
000860           05  FILLER                PIC X(02)   VALUE SPACES.            
000870      *                                                                   
000880       01  WS-UPPER-WORK.                                                 
000890           05  WS-UPPER-TEXT         PIC X(50)   VALUE SPACES.            
000900           05  WS-UPPER-STATUS  REDEFINES WS-UPPER-TEXT                   
000910                                     PIC X(09).                           
000920           05  WS-UPPER-SECTOR  REDEFINES WS-UPPER-TEXT                   
000930                                     PIC X(20).                           
000940           05  FILLER                PIC X(02)   VALUE SPACES.            
000950      *                                                                   
000960       01  WS-DATE-CALC.                                                  
000970           05  WS-EPOCH-TEXT         PIC X(10)   VALUE '0000000000'.      
000980           05  WS-EPOCH-SECONDS      PIC S9(10)  COMP-3 VALUE ZERO.       
000990           05  WS-EPOCH-DAYS         PIC S9(09)  COMP   VALUE ZERO.       
001000           05  WS-EPOCH-SECS-OF-DAY  PIC S9(09)  COMP   VALUE ZERO.       
001010           05  WS-EPOCH-REM1         PIC S9(09)  COMP   VALUE ZERO.       
001020           05  WS-Z                 PIC S9(09)  COMP   VALUE ZERO.        
001030           05  WS-ERA                PIC S9(09)  COMP   VALUE ZERO.       
001040           05  WS-DOE                PIC S9(09)  COMP   VALUE ZERO.       
001050           05  WS-YOE                PIC S9(09)  COMP   VALUE ZERO.       
001060           05  WS-YR                 PIC S9(09)  COMP   VALUE ZERO.       
001070           05  WS-DOY                PIC S9(09)  COMP   VALUE ZERO.       
001080           05  WS-MP                 PIC S9(09)  COMP   VALUE ZERO.       
001090           05  WS-DD-CALC            PIC S9(09)  COMP   VALUE ZERO.       
001100           05  WS-MM-CALC            PIC S9(09)  COMP   VALUE ZERO.       
001110           05  WS-HH-CALC            PIC S9(09)  COMP   VALUE ZERO.       
001120           05  WS-MIN-CALC           PIC S9(09)  COMP   VALUE ZERO.       
001130           05  WS-SS-CALC            PIC S9(09)  COMP   VALUE ZERO.       
001140           05  WS-T1                 PIC S9(09)  COMP   VALUE ZERO.       
001150           05  WS-T2                 PIC S9(09)  COMP   VALUE ZERO.       
001160           05  WS-T3                 PIC S9(09)  COMP   VALUE ZERO.       
001170           05  FILLER                PIC X(02)   VALUE SPACES.            
001180      *                                                                   
001190       01  WS-DATE-CALC-RD REDEFINES WS-DATE-CALC.                        
001200           05  FILLER                PIC X(10).                           
001210           05  WS-DC-REST            PIC X(66).                           
001220      *                                                                   
001230       77  WS-SLASH-COUNT            PIC S9(04)  COMP  VALUE ZERO.        
001240       77  WS-DASH-COUNT             PIC S9(04)  COMP  VALUE ZERO.        
001250       77  WS-COLON-COUNT            PIC S9(04)  COMP  VALUE ZERO.        
001260      *                                                                   
001270       01  WS-ISO-PARTS.                                                  
001280           05  WS-ISO-CCYY           PIC X(04)   VALUE ZEROS.             
001290           05  WS-ISO-MM             PIC X(02)   VALUE ZEROS.             
001300           05  WS-ISO-DD             PIC X(02)   VALUE ZEROS.             
001310           05  WS-ISO-HH             PIC X(02)   VALUE ZEROS.             
001320           05  WS-ISO-MIN            PIC X(02)   VALUE ZEROS.             
001330           05  WS-ISO-SS             PIC X(02)   VALUE ZEROS.             
001340           05  FILLER                PIC X(02)   VALUE SPACES.            
001350      *                                                                   
001360       01  WS-US-PARTS.                                                   
001370           05  WS-US-MM              PIC X(04)   VALUE SPACES.            
001380           05  WS-US-DD              PIC X(04)   VALUE SPACES.            
001390           05  WS-US-CCYY            PIC X(04)   VALUE SPACES.            
001400           05  WS-US-HH              PIC X(04)   VALUE SPACES.            
001410           05  WS-US-MIN             PIC X(04)   VALUE SPACES.            
001420           05  WS-US-SS              PIC X(04)   VALUE SPACES.            
001430           05  FILLER                PIC X(02)   VALUE SPACES.            
001440      *                                                                   
001450       01  WS-PAD-WORK.                                                   
001460           05  WS-PAD-SRC            PIC X(10)   VALUE SPACES.            
001470           05  WS-PAD-SRC-LEN        PIC S9(04)  COMP  VALUE ZERO.        
001480           05  WS-PAD-OUT            PIC X(10)   VALUE ZEROS.             
001490           05  WS-PAD-NUM            PIC 9(10)   VALUE ZERO.              
001500           05  FILLER                PIC X(02)   VALUE SPACES.            
001510      *                                                                   
001520       01  WS-PRICE-WORK.                                                 
001530           05  WS-INT-TEXT           PIC X(10)   VALUE SPACES.            
001540           05  WS-INT-LEN            PIC S9(04)  COMP VALUE ZERO.         
001550           05  WS-INT-VAL            PIC S9(09)  COMP-3 VALUE ZERO.       
001560           05  WS-FRAC-TEXT          PIC X(02)   VALUE '00'.              
001570           05  WS-FRAC-VAL           PIC S9(02)  COMP-3 VALUE ZERO.       
001580           05  WS-THIRD-DIGIT        PIC X(01)   VALUE '0'.               
001590           05  FILLER                PIC X(02)   VALUE SPACES.            
001600      *                                                                   
001610       01  WS-QTY-WORK.                                                   
001620           05  WS-QTY-TEXT           PIC X(10)   VALUE SPACES.            
001630           05  FILLER                PIC X(02)   VALUE SPACES.            
001640                                                                          
001650      *****************************************************************   
001660       LINKAGE SECTION.                                                   
001670                                                                          
001680       01  DP-VAL-FUNCTION-CODE      PIC X(02).                           
001690           88  DP-VAL-FN-REQUIRED        VALUE 'RQ'.                      
001700           88  DP-VAL-FN-TIMESTAMP       VALUE 'TS'.                      
001710           88  DP-VAL-FN-PRICE           VALUE 'PR'.                      
001720           88  DP-VAL-FN-QUANTITY        VALUE 'QT'.                      
001730           88  DP-VAL-FN-STATUS          VALUE 'ST'.                      
001740           88  DP-VAL-FN-SECTOR          VALUE 'SC'.                      
001750           88  DP-VAL-FN-IS-ACTIVE       VALUE 'AC'.                      
001760       01  DP-VAL-INPUT-TEXT         PIC X(50).                           
001770       01  DP-VAL-OUT-DATE           PIC 9(08).                           
001780       01  DP-VAL-OUT-TIME           PIC 9(06).                           
001790       01  DP-VAL-OUT-PRICE          PIC S9(09)V99  COMP-3.               
001800       01  DP-VAL-OUT-QUANTITY       PIC S9(09)     COMP.                 
001810       01  DP-VAL-OUT-TEXT           PIC X(40).                           
001820       01  DP-VAL-OUT-FLAG           PIC X(01).                           
001830       01  DP-VAL-ERROR-SW           PIC X(01).                           
001840           88  DP-VAL-HAS-ERROR          VALUE 'Y'.                       
001850       01  DP-VAL-ERROR-MSG          PIC X(60).                           
001860                                                                          
001870      *****************************************************************   
001880       PROCEDURE DIVISION USING DP-VAL-FUNCTION-CODE                      
001890                                 DP-VAL-INPUT-TEXT                        
001900                                 DP-VAL-OUT-DATE                          
001910                                 DP-VAL-OUT-TIME                          
001920                                 DP-VAL-OUT-PRICE                         
001930                                 DP-VAL-OUT-QUANTITY                      
001940                                 DP-VAL-OUT-TEXT                          
001950                                 DP-VAL-OUT-FLAG                          
001960                                 DP-VAL-ERROR-SW                          
001970                                 DP-VAL-ERROR-MSG.                        
001980                                                                          
001990       000-MAIN.                                                          
002000           MOVE 'N' TO DP-VAL-ERROR-SW.                                   
002010           MOVE SPACES TO DP-VAL-ERROR-MSG.                               
002020           PERFORM 050-FIND-TEXT-LENGTH.                                  
002030           IF DP-VAL-FN-REQUIRED                                          
002040               PERFORM 100-VALIDATE-REQUIRED                              
002050           ELSE IF DP-VAL-FN-TIMESTAMP                                    
002060               PERFORM 200-PARSE-TIMESTAMP                                
002070           ELSE IF DP-VAL-FN-PRICE                                        
002080               PERFORM 300-PARSE-PRICE                                    
002090           ELSE IF DP-VAL-FN-QUANTITY                                     
002100               PERFORM 400-PARSE-QUANTITY                                 
002110           ELSE IF DP-VAL-FN-STATUS                                       
002120               PERFORM 500-PARSE-STATUS                                   
002130           ELSE IF DP-VAL-FN-SECTOR                                       
002140               PERFORM 510-PARSE-SECTOR                                   
002150           ELSE IF DP-VAL-FN-IS-ACTIVE                                    
002160               PERFORM 520-PARSE-IS-ACTIVE                                
002170           ELSE                                                           
002180               MOVE 'Y' TO DP-VAL-ERROR-SW                                
002190               MOVE 'Unknown field validation function code'              
002200                   TO DP-VAL-ERROR-MSG.                                   
002210           GOBACK.                                                        
002220                                                                          
002230       050-FIND-TEXT-LENGTH.                                              
002240           MOVE 50 TO WS-TEXT-LEN.                                        
002250           PERFORM 051-BACK-UP-ONE THRU 051-EXIT                          
002260               UNTIL WS-TEXT-LEN = 0                                      
002270               OR DP-VAL-INPUT-TEXT(WS-TEXT-LEN:1) NOT = SPACE.           
002280       050-EXIT.                                                          
002290           EXIT.                                                          
002300       051-BACK-UP-ONE.                                                   
002310           SUBTRACT 1 FROM WS-TEXT-LEN.                                   
002320       051-EXIT.                                                          
002330           EXIT.                                                          
002340                                                                          
002350       100-VALIDATE-REQUIRED.                                             
002360           MOVE SPACES TO DP-VAL-OUT-TEXT.                                
002370           IF WS-TEXT-LEN = 0                                             
002380               MOVE 'Y' TO DP-VAL-ERROR-SW                                
002390               MOVE 'required field is missing or blank'                  
002400                   TO DP-VAL-ERROR-MSG                                    
002410           ELSE                                                           
002420               MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) TO DP-VAL-OUT-TEXT.  
002430       100-EXIT.                                                          
002440           EXIT.                                                          
002450                                                                          
002460       200-PARSE-TIMESTAMP.                                               
002470           MOVE 0 TO WS-SLASH-COUNT  WS-DASH-COUNT  WS-COLON-COUNT.       
002480           IF WS-TEXT-LEN = 0                                             
002490               MOVE 'Y' TO DP-VAL-ERROR-SW                                
002500               MOVE 'required field is missing or blank'                  
002510                   TO DP-VAL-ERROR-MSG                                    
002520               GO TO 200-EXIT.                                            
002530           INSPECT DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                       
002540               TALLYING WS-SLASH-COUNT FOR ALL '/'.                       
002550           INSPECT DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                       
002560               TALLYING WS-DASH-COUNT FOR ALL '-'.                        
002570           INSPECT DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                       
002580               TALLYING WS-COLON-COUNT FOR ALL ':'.                       
002590           IF WS-SLASH-COUNT > 0                                          
002600               PERFORM 230-PARSE-US-FORMAT                                
002610           ELSE IF WS-DASH-COUNT > 0 AND WS-COLON-COUNT > 0               
002620               PERFORM 220-PARSE-ISO8601                                  
002630           ELSE                                                           
002640               PERFORM 210-PARSE-EPOCH.                                   
002650       200-EXIT.                                                          
002660           EXIT.                                                          
002670                                                                          
002680       210-PARSE-EPOCH.                                                   
002690           IF DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) NOT NUMERIC                
002700               MOVE 'Y' TO DP-VAL-ERROR-SW                                
002710               MOVE 'timestamp did not match epoch, ISO-8601 or US form'  
002720                   TO DP-VAL-ERROR-MSG                                    
002730               GO TO 210-EXIT.                                            
002740           MOVE '0000000000' TO WS-EPOCH-TEXT.                            
002750           COMPUTE WS-PAD-OFFSET = 11 - WS-TEXT-LEN.                      
002760           MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                          
002770               TO WS-EPOCH-TEXT(WS-PAD-OFFSET:WS-TEXT-LEN).               
002780           MOVE WS-EPOCH-TEXT TO WS-EPOCH-SECONDS.                        
002790           DIVIDE WS-EPOCH-SECONDS BY 86400                               
002800               GIVING WS-EPOCH-DAYS                                       
002810               REMAINDER WS-EPOCH-SECS-OF-DAY.                            
002820           DIVIDE WS-EPOCH-SECS-OF-DAY BY 3600                            
002830               GIVING WS-HH-CALC REMAINDER WS-EPOCH-REM1.                 
002840           DIVIDE WS-EPOCH-REM1 BY 60                                     
002850               GIVING WS-MIN-CALC REMAINDER WS-SS-CALC.                   
002860           PERFORM 211-EPOCH-DAYS-TO-YMD.                                 
002870           COMPUTE DP-VAL-OUT-DATE =                                      
002880               (WS-YR * 10000) + (WS-MM-CALC * 100) + WS-DD-CALC.         
002890           COMPUTE DP-VAL-OUT-TIME =                                      
002900               (WS-HH-CALC * 10000) + (WS-MIN-CALC * 100) + WS-SS-CALC.   
002910       210-EXIT.                                                          
002920           EXIT.                                                          
002930                                                                          
002940       211-EPOCH-DAYS-TO-YMD.                                             
002950           COMPUTE WS-Z = WS-EPOCH-DAYS + 719468.                         
002960           DIVIDE WS-Z BY 146097 GIVING WS-ERA.                           
002970           COMPUTE WS-DOE = WS-Z - (WS-ERA * 146097).                     
002980           DIVIDE WS-DOE BY 1460 GIVING WS-T1.                            
002990           DIVIDE WS-DOE BY 36524 GIVING WS-T2.                           
003000           DIVIDE WS-DOE BY 146096 GIVING WS-T3.                          
003010           COMPUTE WS-YOE = (WS-DOE - WS-T1 + WS-T2 - WS-T3) / 365.       
003020           COMPUTE WS-YR = WS-YOE + (WS-ERA * 400).                       
003030           DIVIDE WS-YOE BY 4 GIVING WS-T1.                               
003040           DIVIDE WS-YOE BY 100 GIVING WS-T2.                             
003050           COMPUTE WS-DOY = WS-DOE - (365 * WS-YOE) - WS-T1 + WS-T2.      
003060           COMPUTE WS-MP = ((5 * WS-DOY) + 2) / 153.                      
003070           COMPUTE WS-T1 = ((153 * WS-MP) + 2) / 5.                       
003080           COMPUTE WS-DD-CALC = WS-DOY - WS-T1 + 1.                       
003090           IF WS-MP < 10                                                  
003100               COMPUTE WS-MM-CALC = WS-MP + 3                             
003110           ELSE                                                           
003120               COMPUTE WS-MM-CALC = WS-MP - 9.                            
003130           IF WS-MM-CALC <= 2                                             
003140               ADD 1 TO WS-YR.                                            
003150                                                                          
003160       220-PARSE-ISO8601.                                                 
003170           MOVE SPACES TO WS-ISO-PARTS.                                   
003180           UNSTRING DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                      
003190               DELIMITED BY '-' OR ':' OR 'T' OR 'Z' OR '.'               
003200               INTO WS-ISO-CCYY WS-ISO-MM WS-ISO-DD                       
003210                    WS-ISO-HH WS-ISO-MIN WS-ISO-SS.                       
003220           IF WS-ISO-CCYY NOT NUMERIC OR WS-ISO-MM NOT NUMERIC            
003230               OR WS-ISO-DD NOT NUMERIC OR WS-ISO-HH NOT NUMERIC          
003240               OR WS-ISO-MIN NOT NUMERIC OR WS-ISO-SS NOT NUMERIC         
003250               MOVE 'Y' TO DP-VAL-ERROR-SW                                
003260               MOVE 'timestamp did not match epoch, ISO-8601 or US form'  
003270                   TO DP-VAL-ERROR-MSG                                    
003280               GO TO 220-EXIT.                                            
003290           COMPUTE DP-VAL-OUT-DATE =                                      
003300               (WS-ISO-CCYY * 10000) + (WS-ISO-MM * 100) + WS-ISO-DD.     
003310           COMPUTE DP-VAL-OUT-TIME =                                      
003320               (WS-ISO-HH * 10000) + (WS-ISO-MIN * 100) + WS-ISO-SS.      
003330       220-EXIT.                                                          
003340           EXIT.                                                          
003350                                                                          
003360       230-PARSE-US-FORMAT.                                               
003370           MOVE SPACES TO WS-US-PARTS.                                    
003380           UNSTRING DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                      
003390               DELIMITED BY '/' OR ' ' OR ':'                             
003400               INTO WS-US-MM WS-US-DD WS-US-CCYY                          
003410                    WS-US-HH WS-US-MIN WS-US-SS.                          
003420           MOVE WS-US-MM  TO WS-PAD-SRC.                                  
003430           PERFORM 095-PAD-TWO-DIGITS.                                    
003440           MOVE WS-PAD-OUT(9:2) TO WS-ISO-MM.                             
003450           MOVE WS-US-DD  TO WS-PAD-SRC.                                  
003460           PERFORM 095-PAD-TWO-DIGITS.                                    
003470           MOVE WS-PAD-OUT(9:2) TO WS-ISO-DD.                             
003480           MOVE WS-US-HH  TO WS-PAD-SRC.                                  
003490           PERFORM 095-PAD-TWO-DIGITS.                                    
003500           MOVE WS-PAD-OUT(9:2) TO WS-ISO-HH.                             
003510           MOVE WS-US-MIN TO WS-PAD-SRC.                                  
003520           PERFORM 095-PAD-TWO-DIGITS.                                    
003530           MOVE WS-PAD-OUT(9:2) TO WS-ISO-MIN.                            
003540           MOVE WS-US-SS  TO WS-PAD-SRC.                                  
003550           PERFORM 095-PAD-TWO-DIGITS.                                    
003560           MOVE WS-PAD-OUT(9:2) TO WS-ISO-SS.                             
003570           MOVE WS-US-CCYY TO WS-ISO-CCYY.                                
003580           IF WS-ISO-CCYY NOT NUMERIC OR WS-ISO-MM NOT NUMERIC            
003590               OR WS-ISO-DD NOT NUMERIC OR WS-ISO-HH NOT NUMERIC          
003600               OR WS-ISO-MIN NOT NUMERIC OR WS-ISO-SS NOT NUMERIC         
003610               MOVE 'Y' TO DP-VAL-ERROR-SW                                
003620               MOVE 'timestamp did not match epoch, ISO-8601 or US form'  
003630                   TO DP-VAL-ERROR-MSG                                    
003640               GO TO 230-EXIT.                                            
003650           COMPUTE DP-VAL-OUT-DATE =                                      
003660               (WS-ISO-CCYY * 10000) + (WS-ISO-MM * 100) + WS-ISO-DD.     
003670           COMPUTE DP-VAL-OUT-TIME =                                      
003680               (WS-ISO-HH * 10000) + (WS-ISO-MIN * 100) + WS-ISO-SS.      
003690       230-EXIT.                                                          
003700           EXIT.                                                          
003710                                                                          
003720      *    *** PADS A 1-OR-2 CHAR LEFT-JUSTIFIED NUMERIC TOKEN OUT TO     
003730      *    *** A ZERO-FILLED TWO DIGIT FIELD IN WS-PAD-OUT(9:2) ***       
003740       095-PAD-TWO-DIGITS.                                                
003750           MOVE 10 TO WS-PAD-SRC-LEN.                                     
003760           PERFORM 096-BACK-UP-ONE THRU 096-EXIT                          
003770               UNTIL WS-PAD-SRC-LEN = 0                                   
003780               OR WS-PAD-SRC(WS-PAD-SRC-LEN:1) NOT = SPACE.               
003790           MOVE '0000000000' TO WS-PAD-OUT.                               
003800           IF WS-PAD-SRC-LEN > 0                                          
003810               COMPUTE WS-PAD-OFFSET = 11 - WS-PAD-SRC-LEN                
003820               MOVE WS-PAD-SRC(1:WS-PAD-SRC-LEN)                          
003830                   TO WS-PAD-OUT(WS-PAD-OFFSET:WS-PAD-SRC-LEN).           
003840       095-EXIT.                                                          
003850           EXIT.                                                          
003860       096-BACK-UP-ONE.                                                   
003870           SUBTRACT 1 FROM WS-PAD-SRC-LEN.                                
003880       096-EXIT.                                                          
003890           EXIT.                                                          
003900                                                                          
003910       300-PARSE-PRICE.                                                   
003920           IF WS-TEXT-LEN = 0                                             
003930               MOVE 'Y' TO DP-VAL-ERROR-SW                                
003940               MOVE 'price is unparsable' TO DP-VAL-ERROR-MSG             
003950               GO TO 300-EXIT.                                            
003960           MOVE 0 TO WS-DOT-POS.                                          
003970           MOVE 1 TO WS-SCAN-POS.                                         
003980           PERFORM 301-SCAN-FOR-DOT THRU 301-EXIT                         
003990               UNTIL WS-SCAN-POS > WS-TEXT-LEN OR WS-DOT-POS NOT = 0.     
004000           IF WS-DOT-POS = 0                                              
004010               MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) TO WS-INT-TEXT       
004020               MOVE WS-TEXT-LEN TO WS-INT-LEN                             
004030               MOVE '00' TO WS-FRAC-TEXT                                  
004040           ELSE                                                           
004050               COMPUTE WS-INT-LEN = WS-DOT-POS - 1                        
004060               IF WS-INT-LEN > 0                                          
004070                   MOVE DP-VAL-INPUT-TEXT(1:WS-INT-LEN) TO WS-INT-TEXT    
004080               ELSE                                                       
004090                   MOVE '0' TO WS-INT-TEXT                                
004100               COMPUTE WS-FRAC-LEN = WS-TEXT-LEN - WS-DOT-POS             
004110               IF WS-FRAC-LEN >= 2                                        
004120                   MOVE DP-VAL-INPUT-TEXT(WS-DOT-POS + 1:2)               
004130                       TO WS-FRAC-TEXT                                    
004140               ELSE IF WS-FRAC-LEN = 1                                    
004150                   MOVE DP-VAL-INPUT-TEXT(WS-DOT-POS + 1:1)               
004160                       TO WS-FRAC-TEXT(1:1)                               
004170                   MOVE '0' TO WS-FRAC-TEXT(2:1)                          
004180               ELSE                                                       
004190                   MOVE '00' TO WS-FRAC-TEXT                              
004200               IF WS-FRAC-LEN > 2                                         
004210                   MOVE DP-VAL-INPUT-TEXT(WS-DOT-POS + 3:1)               
004220                       TO WS-THIRD-DIGIT                                  
004230               ELSE                                                       
004240                   MOVE '0' TO WS-THIRD-DIGIT.                            
004250           IF WS-INT-TEXT(1:WS-INT-LEN) NOT NUMERIC                       
004260               OR WS-FRAC-TEXT NOT NUMERIC                                
004270               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004280               MOVE 'price is unparsable' TO DP-VAL-ERROR-MSG             
004290               GO TO 300-EXIT.                                            
004300           MOVE WS-INT-TEXT TO WS-PAD-SRC.                                
004310           MOVE WS-INT-LEN TO WS-PAD-SRC-LEN.                             
004320           COMPUTE WS-PAD-OFFSET = 11 - WS-PAD-SRC-LEN.                   
004330           MOVE '0000000000' TO WS-PAD-OUT.                               
004340           MOVE WS-PAD-SRC(1:WS-PAD-SRC-LEN)                              
004350               TO WS-PAD-OUT(WS-PAD-OFFSET:WS-PAD-SRC-LEN).               
004360           MOVE WS-PAD-OUT TO WS-INT-VAL.                                 
004370           MOVE WS-FRAC-TEXT TO WS-FRAC-VAL.                              
004380           IF WS-THIRD-DIGIT >= '5'                                       
004390               ADD 1 TO WS-FRAC-VAL                                       
004400               IF WS-FRAC-VAL = 100                                       
004410                   MOVE 0 TO WS-FRAC-VAL                                  
004420                   ADD 1 TO WS-INT-VAL.                                   
004430           COMPUTE DP-VAL-OUT-PRICE = WS-INT-VAL + (WS-FRAC-VAL / 100).   
004440           IF DP-VAL-OUT-PRICE NOT > 0                                    
004450               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004460               MOVE 'price must be positive' TO DP-VAL-ERROR-MSG.         
004470       300-EXIT.                                                          
004480           EXIT.                                                          
004490       301-SCAN-FOR-DOT.                                                  
004500           IF DP-VAL-INPUT-TEXT(WS-SCAN-POS:1) = '.'                      
004510               MOVE WS-SCAN-POS TO WS-DOT-POS                             
004520           ELSE                                                           
004530               ADD 1 TO WS-SCAN-POS.                                      
004540       301-EXIT.                                                          
004550           EXIT.                                                          
004560                                                                          
004570       400-PARSE-QUANTITY.                                                
004580           IF WS-TEXT-LEN = 0                                             
004590               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004600               MOVE 'quantity is unparsable' TO DP-VAL-ERROR-MSG          
004610               GO TO 400-EXIT.                                            
004620           IF DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) NOT NUMERIC                
004630               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004640               MOVE 'quantity is unparsable' TO DP-VAL-ERROR-MSG          
004650               GO TO 400-EXIT.                                            
004660           MOVE '0000000000' TO WS-QTY-TEXT.                              
004670           COMPUTE WS-PAD-OFFSET = 11 - WS-TEXT-LEN.                      
004680           MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN)                          
004690               TO WS-QTY-TEXT(WS-PAD-OFFSET:WS-TEXT-LEN).                 
004700           MOVE WS-QTY-TEXT TO DP-VAL-OUT-QUANTITY.                       
004710           IF DP-VAL-OUT-QUANTITY NOT > 0                                 
004720               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004730               MOVE 'quantity must be positive' TO DP-VAL-ERROR-MSG.      
004740       400-EXIT.                                                          
004750           EXIT.                                                          
004760                                                                          
004770       500-PARSE-STATUS.                                                  
004780           MOVE SPACES TO WS-UPPER-TEXT.                                  
004790           IF WS-TEXT-LEN = 0                                             
004800               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004810               MOVE 'trade_status is unparsable' TO DP-VAL-ERROR-MSG      
004820               GO TO 500-EXIT.                                            
004830           MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) TO WS-UPPER-TEXT.        
004840           INSPECT WS-UPPER-TEXT                                          
004850               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
004860                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
004870           IF WS-UPPER-STATUS = 'EXECUTED '                               
004880               MOVE 'EXECUTED ' TO DP-VAL-OUT-TEXT                        
004890           ELSE IF WS-UPPER-STATUS = 'CANCELLED'                          
004900               MOVE 'CANCELLED' TO DP-VAL-OUT-TEXT                        
004910           ELSE                                                           
004920               MOVE 'Y' TO DP-VAL-ERROR-SW                                
004930               MOVE 'trade_status is unparsable' TO DP-VAL-ERROR-MSG.     
004940       500-EXIT.                                                          
004950           EXIT.                                                          
004960                                                                          
004970       510-PARSE-SECTOR.                                                  
004980           MOVE SPACES TO WS-UPPER-TEXT.                                  
004990           IF WS-TEXT-LEN = 0                                             
005000               MOVE 'Y' TO DP-VAL-ERROR-SW                                
005010               MOVE 'sector is unparsable' TO DP-VAL-ERROR-MSG            
005020               GO TO 510-EXIT.                                            
005030           MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) TO WS-UPPER-TEXT.        
005040           INSPECT WS-UPPER-TEXT                                          
005050               CONVERTING 'abcdefghijklmnopqrstuvwxyz'                    
005060                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                   
005070           IF WS-UPPER-SECTOR = 'TECHNOLOGY          '                    
005080               MOVE 'Technology          ' TO DP-VAL-OUT-TEXT             
005090           ELSE IF WS-UPPER-SECTOR = 'CONSUMER CYCLICAL   '               
005100               MOVE 'Consumer Cyclical   ' TO DP-VAL-OUT-TEXT             
005110           ELSE IF WS-UPPER-SECTOR = 'AUTOMOTIVE          '               
005120               MOVE 'Automotive          ' TO DP-VAL-OUT-TEXT             
005130           ELSE IF WS-UPPER-SECTOR = 'FINANCIAL SERVICES  '               
005140               MOVE 'Financial Services  ' TO DP-VAL-OUT-TEXT             
005150           ELSE IF WS-UPPER-SECTOR = 'INDUSTRIAL          '               
005160               MOVE 'Industrial          ' TO DP-VAL-OUT-TEXT             
005170           ELSE                                                           
005180               MOVE 'Y' TO DP-VAL-ERROR-SW                                
005190               MOVE 'sector is unparsable' TO DP-VAL-ERROR-MSG.           
005200       510-EXIT.                                                          
005210           EXIT.                                                          
005220                                                                          
005230       520-PARSE-IS-ACTIVE.                                               
005240           IF WS-TEXT-LEN = 0                                             
005250               MOVE 'Y' TO DP-VAL-ERROR-SW                                
005260               MOVE 'required field is missing or blank'                  
005270                   TO DP-VAL-ERROR-MSG                                    
005280               GO TO 520-EXIT.                                            
005290           MOVE SPACES TO WS-UPPER-TEXT.                                  
005300           IF WS-TEXT-LEN > 0                                             
005310               MOVE DP-VAL-INPUT-TEXT(1:WS-TEXT-LEN) TO WS-UPPER-TEXT     
005320               INSPECT WS-UPPER-TEXT                                      
005330                   CONVERTING 'abcdefghijklmnopqrstuvwxyz'                
005340                           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.               
005350           IF WS-UPPER-TEXT(1:4) = 'TRUE' AND WS-TEXT-LEN = 4             
005360               MOVE 'Y' TO DP-VAL-OUT-FLAG                                
005370           ELSE                                                           
005380               MOVE 'N' TO DP-VAL-OUT-FLAG.                               
005390       520-EXIT.                                                          
005400           EXIT.                                                          
005410      *  END OF PROGRAM DPFLDVAL                                          
