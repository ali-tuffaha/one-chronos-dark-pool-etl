000100      ******************************************************************  
000110      * COPYBOOK:  DPREFTAB                                               
000120      *            Symbol reference and fill reference record layouts     
000130      *            plus the in-memory tables DPTRECON loads them into     
000140      *            before the trade stream is processed.                  
000150      *                                                                   
000160      * AUTHOR  :  R. Okonkwo                                             
000170      *            MARKET OPS BATCH SUPPORT                               
000180      *                                                                   
000190      * THE SYMBOL FILE AND FILL FILE ARE BOTH SMALL ENOUGH TO HOLD       
000200      * IN WORKING STORAGE FOR THE DURATION OF A RUN.  EACH TABLE IS      
000210      * LOADED ONCE AT START OF RUN (SEE DPTRECON 200-LOAD-SYMBOL-        
000220      * TABLE AND 250-LOAD-FILL-TABLE) AND THEN SEARCHED BY DPXFORM       
000230      * ONE TRADE AT A TIME.  WHEN A FEED REPEATS A KEY THE LAST ROW      
000240      * READ WINS - THE LOADER OVERWRITES THE EXISTING SLOT RATHER        
000250      * THAN APPENDING A DUPLICATE.                                       
000260      *                                                                   
000270      *    0    1    1    2    2    3    3    4    4    5    5    6       
000280      * ....5....0....5....0....5....0....5....0....5....0....5....0      
000290      *                                                                   
000300      * MAINTENANCE HISTORY                                               
000310      *   2016-04-11  ROK   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000320      *   1999-02-09  LJT   Y2K REMEDIATION - FILL TIMESTAMP RESHAPED     
000330      *                     TO CCYYMMDD/HHMMSS (WAS YYMMDD)               
000340      *   2014-11-30  DWS   RAISED SYMBOL TABLE SIZE TO 2000 ENTRIES,     
000350      *                     UNIVERSE GREW PAST OLD 500 LIMIT              
000360      *   2021-06-14  PNM   RAISED FILL TABLE SIZE TO 5000 ENTRIES -      
000370      *                     TICKET BATCH-2355                             
000380      ******************************************************************  
000390      *                                                                   
000400      * 01  DP-SYMBOL-REC  -  ONE PARSED ROW FROM THE SYMBOLS FEED        
000410      *                                                                   
000420       01  DP-SYMBOL-REC.                                                 
000430           05  DP-SYR-SYMBOL             PIC X(10).                       
000440           05  DP-SYR-COMPANY-NAME       PIC X(40).                       
000450           05  DP-SYR-SECTOR             PIC X(20).                       
000460           05  DP-SYR-ACTIVE-IND         PIC X(01).                       
000470               88  DP-SYR-IS-ACTIVE          VALUE 'Y'.                   
000480           05  DP-SYR-ROW-NUMBER         PIC S9(07)     COMP-3.           
000490           05  FILLER                    PIC X(10).                       
000500      *                                                                   
000510      * 01  DP-FILL-REC  -  ONE PARSED ROW FROM THE FILLS FEED            
000520      *                                                                   
000530       01  DP-FILL-REC.                                                   
000540           05  DP-FIL-TRADE-ID           PIC X(20).                       
000550           05  DP-FIL-EXTERNAL-REF       PIC X(20).                       
000560           05  DP-FIL-TIMESTAMP.                                          
000570               10  DP-FIL-TS-DATE        PIC 9(08).                       
000580               10  DP-FIL-TS-TIME        PIC 9(06).                       
000590           05  DP-FIL-TIMESTAMP-RD REDEFINES DP-FIL-TIMESTAMP.            
000600               10  DP-FIL-TS-CCYY        PIC 9(04).                       
000610               10  DP-FIL-TS-MM          PIC 9(02).                       
000620               10  DP-FIL-TS-DD          PIC 9(02).                       
000630               10  DP-FIL-TS-HH          PIC 9(02).                       
000640               10  DP-FIL-TS-MIN         PIC 9(02).                       
000650               10  DP-FIL-TS-SS          PIC 9(02).                       
000660           05  DP-FIL-SYMBOL             PIC X(10).                       
000670           05  DP-FIL-QUANTITY           PIC S9(09)     COMP.             
000680           05  DP-FIL-PRICE              PIC S9(09)V99  COMP-3.           
000690           05  DP-FIL-COUNTERPARTY       PIC X(20).                       
000700           05  DP-FIL-ROW-NUMBER         PIC S9(07)     COMP-3.           
000710           05  FILLER                    PIC X(10).                       
000720      *                                                                   
000730      * 01  DP-SYMBOL-TABLE  -  IN-MEMORY SYMBOL UNIVERSE, KEYED ON       
000740      *                         SYMBOL CODE, LOADED ONCE AT STARTUP       
000750      *                                                                   
000760       01  DP-SYMBOL-TABLE.                                               
000770           05  DP-SYT-COUNT              PIC S9(04)     COMP VALUE ZERO.  
000780           05  DP-SYT-ENTRY OCCURS 2000 TIMES                             
000790                           INDEXED BY DP-SYT-NDX.                         
000800               10  DP-SYT-SYMBOL         PIC X(10).                       
000810               10  DP-SYT-COMPANY-NAME   PIC X(40).                       
000820               10  DP-SYT-SECTOR         PIC X(20).                       
000830               10  DP-SYT-ACTIVE-IND     PIC X(01).                       
000840                   88  DP-SYT-IS-ACTIVE      VALUE 'Y'.                   
000850               10  FILLER                PIC X(09).                       
000860      *                                                                   
000870      * 01  DP-FILL-TABLE  -  IN-MEMORY FILLS UNIVERSE, KEYED ON          
000880      *                       TRADE-ID, LOADED ONCE AT STARTUP            
000890      *                                                                   
000900       01  DP-FILL-TABLE.                                                 
000910           05  DP-FLT-COUNT              PIC S9(04)     COMP VALUE ZERO.  
000920           05  DP-FLT-ENTRY OCCURS 5000 TIMES                             
000930                           INDEXED BY DP-FLT-NDX.                         
000940               10  DP-FLT-TRADE-ID       PIC X(20).                       
000950               10  DP-FLT-TS-DATE        PIC 9(08).                       
000960               10  DP-FLT-TS-TIME        PIC 9(06).                       
000970               10  DP-FLT-SYMBOL         PIC X(10).                       
000980               10  DP-FLT-QUANTITY       PIC S9(09)     COMP.             
000990               10  DP-FLT-PRICE          PIC S9(09)V99  COMP-3.           
001000               10  FILLER                PIC X(08).                       
