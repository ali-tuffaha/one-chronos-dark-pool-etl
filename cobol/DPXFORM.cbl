000100      ****************************************************************    
000110      * PROGRAM:  DPXFORM                                                 
000120      *                                                                   
000130      * AUTHOR :  R. OKONKWO                                              
000140      *           MARKET OPS BATCH SUPPORT                                
000150      * INSTALLATION.  MARKET OPS BATCH SUPPORT.                          
000160      * DATE-WRITTEN.  04/14/1986.                                        
000170      * DATE-COMPILED.                                                    
000180      * SECURITY.      NONE.                                              
000190      *                                                                   
000200      * THE RECONCILIATION ENGINE FOR THE DARK POOL TRADE RUN.  CALLED    
000210      * ONCE PER NON-CANCELLED TRADE BY DPTRECON AFTER THE TRADE HAS      
000220      * BEEN PARSED.  RUNS THE EIGHT RECON RULES IN ORDER AGAINST THE     
000230      * IN-MEMORY SYMBOL AND FILL TABLES AND RETURNS EITHER A CLEANED     
000240      * TRADE LINE OR AN EXCEPTION LINE - NEVER BOTH, NEVER NEITHER.      
000250      *                                                                   
000260      * KEEPS ITS OWN TRADE-ID SEEN-TABLE ACROSS CALLS (GATED BY THE      
000270      * FIRST-TIME SWITCH) SO DUPLICATE TRADE-IDS CAN BE CAUGHT AS        
000280      * THEY STREAM THROUGH - THE CALLER DOES NOT BUILD THIS TABLE.       
000290      *                                                                   
000300      *****************************************************************   
000310      * Linkage:                                                          
000320      *      parameters:                                                  
000330      *        1: Trade record               (passed, not changed)        
000340      *        2: Symbol table                (passed, not changed)       
000350      *        3: Fill table                  (passed, not changed)       
000360      *        4: Price discrepancy threshold (passed, not changed)       
000370      *        5: Cleaned-trade output line   (modified)                  
000380      *        6: Exception output line       (modified)                  
000390      *        7: Outcome switch C/E          (modified)                  
000400      *****************************************************************   
000410      *                                                                   
000420      * MAINTENANCE HISTORY                                               
000430      *   1986-04-14  ROK   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000440      *   1992-07-30  DWS   ADDED FILL-SYMBOL-MISMATCH RULE PER           
000450      *                     COMPLIANCE FINDING CR-1188                    
000460      *   1998-12-03  LJT   Y2K REMEDIATION - TIMESTAMP COMPARES NOW      
000470      *                     DONE ON THE 4-DIGIT CCYY FORM THROUGHOUT      
000480      *   2005-11-21  PNM   RAISED TRADE-ID SEEN TABLE TO 30000 SLOTS     
000490      *                     FOR THE EXPANDED EVENING SESSION VOLUME       
000500      *   2015-02-17  ROK   DISCREPANCY CHECK NOW STRICT-GREATER-THAN     
000510      *                     ON THE THRESHOLD, NOT GREATER-OR-EQUAL -      
000520      *                     AUDIT FINDING AU-2015-09                      
000530      *   2020-05-06  ROK   EXCEPTION LINES NOW CARRY RAW FIELD/VALUE     
000540      *                     PAIRS FOR AUDIT - TICKET BATCH-2291           
000550      ****************************************************************    
000560       IDENTIFICATION DIVISION.                                           
000570       PROGRAM-ID. DPXFORM.                                               
000580       AUTHOR.         R. OKONKWO.                                        
000590       INSTALLATION.   MARKET OPS BATCH SUPPORT.                          
000600       DATE-WRITTEN.   04/14/1986.                                        
000610       DATE-COMPILED.                                                     
000620       SECURITY.       NONE.                                              
000630       ENVIRONMENT DIVISION.                                              
000640       CONFIGURATION SECTION.                                             
000650       SOURCE-COMPUTER. IBM-3090.                                         
000660       OBJECT-COMPUTER. IBM-3090.                                         
000670       SPECIAL-NAMES.                                                     
000680           CLASS DP-DIGIT-CLASS IS '0' THRU '9'.                          
000690       INPUT-OUTPUT SECTION.                                              
000700      *****************************************************************   
000710       DATA DIVISION.                                                     
000720                                                                          
000730       WORKING-STORAGE SECTION.                                           
000740      *                                                                   
000750       01  WS-FIELDS.                                                     
000760           05  WS-PROGRAM-STATUS     PIC X(30)   VALUE SPACES.            
000770           05  WS-FIRST-TIME-SW      PIC X(01)   VALUE 'Y'.               
000780           05  WS-REJECTED-SW        PIC X(01)   VALUE 'N'.               
000790               88  WS-ROW-REJECTED       VALUE 'Y'.                       
000800           05  WS-FILL-FOUND-SW      PIC X(01)   VALUE 'N'.               
000810               88  WS-FILL-WAS-FOUND     VALUE 'Y'.                       
000820           05  WS-REJECT-TYPE        PIC X(24)   VALUE SPACES.            
000830           05  WS-REJECT-DETAILS     PIC X(200)  VALUE SPACES.            
000840           05  FILLER                PIC X(02)   VALUE SPACES.            
000850      *                                                                   
000860       77  WS-SEEN-COUNT             PIC S9(06)  COMP VALUE ZERO.         
000870      *                                                                   
000880       01  WS-SEEN-TABLE.                                                 
000890           05  WS-SEEN-ENTRY  OCCURS 30000 TIMES                          
000900                              INDEXED BY WS-SEEN-NDX   PIC X(20).         
000910           05  FILLER                PIC X(02)   VALUE SPACES.            
000920      *                                                                   
000930       01  WS-SEEN-TABLE-RD REDEFINES WS-SEEN-TABLE.                      
000940           05  FILLER                PIC X(02).                           
000950           05  WS-SEEN-FLAT-VIEW     PIC X(600000).                       
000960      *                                                                   
000970       77  WS-FLT-MATCH-NDX          PIC S9(06)   COMP VALUE ZERO.        
000980      *                                                                   
000990       01  WS-WORK-AREAS.                                                 
001000           05  WS-PRICE-DIFF         PIC S9(09)V99 COMP-3 VALUE ZERO.     
001010           05  WS-PRICE-DISCREP-SW   PIC X(01)    VALUE 'N'.              
001020           05  WS-QTY-DISCREP-SW     PIC X(01)    VALUE 'N'.              
001030           05  WS-SYT-FOUND-SW       PIC X(01)    VALUE 'N'.              
001040               88  WS-SYT-WAS-FOUND      VALUE 'Y'.                       
001050           05  FILLER                PIC X(02)   VALUE SPACES.            
001060      *                                                                   
001070       01  WS-WORK-AREAS-RD REDEFINES WS-WORK-AREAS.                      
001080           05  WS-PRICE-DIFF-BYTES   PIC X(02).                           
001090           05  WS-WORK-TEXT-VIEW     PIC X(09).                           
001100      *                                                                   
001110       01  WS-DETAIL-BUILD.                                               
001120           05  WS-TRADE-TS-TEXT      PIC X(14)   VALUE SPACES.            
001130           05  WS-FILL-TS-TEXT       PIC X(14)   VALUE SPACES.            
001140           05  FILLER                PIC X(02)   VALUE SPACES.            
001150      *                                                                   
001160       01  WS-DETAIL-BUILD-RD REDEFINES WS-DETAIL-BUILD.                  
001170           05  WS-TRADE-TS-CCYYMMDD  PIC X(08).                           
001180           05  WS-TRADE-TS-HHMMSS    PIC X(06).                           
001190           05  WS-FILL-TS-CCYYMMDD   PIC X(08).                           
001200           05  WS-FILL-TS-HHMMSS     PIC X(06).                           
001210                                                                          
001220      *****************************************************************   
001230       LINKAGE SECTION.                                                   
001240                                                                          
001250       COPY DPTRDREC.                                                     
001260       COPY DPREFTAB.                                                     
001270                                                                          
001280       01  DP-PRICE-DISCREPANCY-THRESHOLD  PIC S9(09)V99  COMP-3.         
001290                                                                          
001300       01  DP-XFM-OUTCOME             PIC X(01).                          
001310           88  DP-XFM-OUT-CLEANED         VALUE 'C'.                      
001320           88  DP-XFM-OUT-EXCEPTION       VALUE 'E'.                      
001330                                                                          
001340      *****************************************************************   
001350       PROCEDURE DIVISION USING DP-TRADE-REC                              
001360                                 DP-SYMBOL-TABLE                          
001370                                 DP-FILL-TABLE                            
001380                                 DP-PRICE-DISCREPANCY-THRESHOLD           
001390                                 DP-CLEAN-LINE                            
001400                                 DP-EXCEPTION-LINE                        
001410                                 DP-XFM-OUTCOME.                          
001420                                                                          
001430       000-MAIN.                                                          
001440           MOVE 'DPXFORM - RUNNING RECON RULES' TO WS-PROGRAM-STATUS.     
001450           IF WS-FIRST-TIME-SW = 'Y'                                      
001460               PERFORM 050-INIT-SEEN-TABLE                                
001470               MOVE 'N' TO WS-FIRST-TIME-SW.                              
001480           MOVE 'N' TO WS-REJECTED-SW.                                    
001490           MOVE 'N' TO WS-FILL-FOUND-SW.                                  
001500           MOVE SPACES TO WS-REJECT-TYPE.                                 
001510           MOVE SPACES TO WS-REJECT-DETAILS.                              
001520           PERFORM 100-DEDUP-CHECK.                                       
001530           IF WS-REJECTED-SW = 'N'                                        
001540               PERFORM 200-SYMBOL-EXISTS-CHECK.                           
001550           IF WS-REJECTED-SW = 'N'                                        
001560               PERFORM 210-SYMBOL-ACTIVE-CHECK.                           
001570           IF WS-REJECTED-SW = 'N'                                        
001580               PERFORM 300-FILL-LOOKUP.                                   
001590           IF WS-REJECTED-SW = 'N' AND WS-FILL-FOUND-SW = 'Y'             
001600               PERFORM 400-FILL-SYMBOL-CHECK.                             
001610           IF WS-REJECTED-SW = 'N' AND WS-FILL-FOUND-SW = 'Y'             
001620               PERFORM 410-FILL-TIMING-CHECK.                             
001630           IF WS-REJECTED-SW = 'N'                                        
001640               PERFORM 500-DISCREPANCY-CALC                               
001650               PERFORM 600-BUILD-CLEANED-TRADE                            
001660               MOVE 'C' TO DP-XFM-OUTCOME                                 
001670           ELSE                                                           
001680               PERFORM 700-BUILD-EXCEPTION-REC                            
001690               MOVE 'E' TO DP-XFM-OUTCOME.                                
001700           GOBACK.                                                        
001710                                                                          
001720       050-INIT-SEEN-TABLE.                                               
001730           MOVE 0 TO WS-SEEN-COUNT.                                       
001740           MOVE SPACES TO WS-SEEN-FLAT-VIEW.                              
001750                                                                          
001760      *    *** RULE 1 - DUPLICATE TRADE-ID WITHIN THIS RUN ***            
001770       100-DEDUP-CHECK.                                                   
001780           SET WS-SEEN-NDX TO 1.                                          
001790           SEARCH WS-SEEN-ENTRY                                           
001800               AT END                                                     
001810                   PERFORM 110-RECORD-SEEN-TRADE-ID                       
001820               WHEN WS-SEEN-ENTRY(WS-SEEN-NDX) = DP-TRD-TRADE-ID          
001830                   MOVE 'Y' TO WS-REJECTED-SW                             
001840                   MOVE 'DUPLICATE_TRADE_ID' TO WS-REJECT-TYPE            
001850                   STRING 'Duplicate trade_id: ' DELIMITED BY SIZE        
001860                          DP-TRD-TRADE-ID       DELIMITED BY SPACE        
001870                          INTO WS-REJECT-DETAILS                          
001880           END-SEARCH.                                                    
001890       100-EXIT.                                                          
001900           EXIT.                                                          
001910                                                                          
001920       110-RECORD-SEEN-TRADE-ID.                                          
001930           IF WS-SEEN-COUNT < 30000                                       
001940               ADD 1 TO WS-SEEN-COUNT                                     
001950               MOVE DP-TRD-TRADE-ID TO WS-SEEN-ENTRY(WS-SEEN-COUNT).      
001960                                                                          
001970      *    *** RULE 2 - SYMBOL MUST EXIST IN THE REFERENCE TABLE ***      
001980       200-SYMBOL-EXISTS-CHECK.                                           
001990           MOVE 'N' TO WS-SYT-FOUND-SW.                                   
002000           SET DP-SYT-NDX TO 1.                                           
002010           SEARCH DP-SYT-ENTRY                                            
002020               AT END                                                     
002030                   MOVE 'Y' TO WS-REJECTED-SW                             
002040                   MOVE 'INVALID_SYMBOL' TO WS-REJECT-TYPE                
002050                   STRING 'Symbol in trade record not found in '          
002060                          'reference data: '     DELIMITED BY SIZE        
002070                          DP-TRD-SYMBOL           DELIMITED BY SPACE      
002080                          INTO WS-REJECT-DETAILS                          
002090               WHEN DP-SYT-SYMBOL(DP-SYT-NDX) = DP-TRD-SYMBOL             
002100                   MOVE 'Y' TO WS-SYT-FOUND-SW                            
002110           END-SEARCH.                                                    
002120       200-EXIT.                                                          
002130           EXIT.                                                          
002140                                                                          
002150      *    *** RULE 3 - SYMBOL MUST BE ACTIVE ***                         
002160       210-SYMBOL-ACTIVE-CHECK.                                           
002170           IF DP-SYT-ACTIVE-IND(DP-SYT-NDX) NOT = 'Y'                     
002180               MOVE 'Y' TO WS-REJECTED-SW                                 
002190               MOVE 'INACTIVE_SYMBOL' TO WS-REJECT-TYPE                   
002200               STRING 'Symbol in trade record is inactive: '              
002210                                              DELIMITED BY SIZE           
002220                      DP-TRD-SYMBOL           DELIMITED BY SPACE          
002230                      INTO WS-REJECT-DETAILS.                             
002240       210-EXIT.                                                          
002250           EXIT.                                                          
002260                                                                          
002270      *    *** RULE 4 - LOOK UP THE FILL BY TRADE-ID, NOT SYMBOL ***      
002280       300-FILL-LOOKUP.                                                   
002290           MOVE 'N' TO WS-FILL-FOUND-SW.                                  
002300           SET DP-FLT-NDX TO 1.                                           
002310           SEARCH DP-FLT-ENTRY                                            
002320               AT END                                                     
002330                   MOVE 'N' TO WS-FILL-FOUND-SW                           
002340               WHEN DP-FLT-TRADE-ID(DP-FLT-NDX) = DP-TRD-TRADE-ID         
002350                   MOVE 'Y' TO WS-FILL-FOUND-SW                           
002360                   SET WS-FLT-MATCH-NDX TO DP-FLT-NDX                     
002370           END-SEARCH.                                                    
002380       300-EXIT.                                                          
002390           EXIT.                                                          
002400                                                                          
002410      *    *** RULE 5 - FILL SYMBOL MUST MATCH TRADE SYMBOL ***           
002420       400-FILL-SYMBOL-CHECK.                                             
002430           SET DP-FLT-NDX TO WS-FLT-MATCH-NDX.                            
002440           IF DP-FLT-SYMBOL(DP-FLT-NDX) NOT = DP-TRD-SYMBOL               
002450               MOVE 'Y' TO WS-REJECTED-SW                                 
002460               MOVE 'FILL_SYMBOL_MISMATCH' TO WS-REJECT-TYPE              
002470               STRING 'Fill symbol '        DELIMITED BY SIZE             
002480                      DP-FLT-SYMBOL(DP-FLT-NDX) DELIMITED BY SPACE        
002490                      ' does not match trade symbol '                     
002500                                            DELIMITED BY SIZE             
002510                      DP-TRD-SYMBOL          DELIMITED BY SPACE           
002520                      INTO WS-REJECT-DETAILS.                             
002530       400-EXIT.                                                          
002540           EXIT.                                                          
002550                                                                          
002560      *    *** RULE 6 - FILL MUST OCCUR STRICTLY AFTER THE TRADE ***      
002570       410-FILL-TIMING-CHECK.                                             
002580           SET DP-FLT-NDX TO WS-FLT-MATCH-NDX.                            
002590           IF DP-FLT-TS-DATE(DP-FLT-NDX) < DP-TRD-TS-DATE                 
002600               OR (DP-FLT-TS-DATE(DP-FLT-NDX) = DP-TRD-TS-DATE            
002610                   AND DP-FLT-TS-TIME(DP-FLT-NDX) NOT > DP-TRD-TS-TIME)   
002620               MOVE 'Y' TO WS-REJECTED-SW                                 
002630               MOVE 'FILL_TIMESTAMP_INVALID' TO WS-REJECT-TYPE            
002640               MOVE SPACES TO WS-FILL-TS-TEXT  WS-TRADE-TS-TEXT           
002650               MOVE DP-FLT-TS-DATE(DP-FLT-NDX) TO WS-FILL-TS-TEXT(1:8)    
002660               MOVE DP-FLT-TS-TIME(DP-FLT-NDX) TO WS-FILL-TS-TEXT(9:6)    
002670               MOVE DP-TRD-TS-DATE            TO WS-TRADE-TS-TEXT(1:8)    
002680               MOVE DP-TRD-TS-TIME            TO WS-TRADE-TS-TEXT(9:6)    
002690               STRING 'Fill timestamp '       DELIMITED BY SIZE           
002700                      WS-FILL-TS-TEXT         DELIMITED BY SIZE           
002710                      ' is not after trade timestamp '                    
002720                                              DELIMITED BY SIZE           
002730                      WS-TRADE-TS-TEXT        DELIMITED BY SIZE           
002740                      INTO WS-REJECT-DETAILS.                             
002750       410-EXIT.                                                          
002760           EXIT.                                                          
002770                                                                          
002780      *    *** RULE 7 - QUANTITY/PRICE DISCREPANCY AGAINST THE FILL ***   
002790       500-DISCREPANCY-CALC.                                              
002800           MOVE 'N' TO WS-PRICE-DISCREP-SW.                               
002810           MOVE 'N' TO WS-QTY-DISCREP-SW.                                 
002820           IF WS-FILL-FOUND-SW = 'Y'                                      
002830               SET DP-FLT-NDX TO WS-FLT-MATCH-NDX                         
002840               PERFORM 501-CALC-PRICE-DIFF                                
002850               IF WS-PRICE-DIFF > DP-PRICE-DISCREPANCY-THRESHOLD          
002860                   MOVE 'Y' TO WS-PRICE-DISCREP-SW                        
002870               IF DP-TRD-QUANTITY NOT = DP-FLT-QUANTITY(DP-FLT-NDX)       
002880                   MOVE 'Y' TO WS-QTY-DISCREP-SW.                         
002890       500-EXIT.                                                          
002900           EXIT.                                                          
002910                                                                          
002920      *    *** PRICE-DIFF IS AN ABSOLUTE VALUE - NO SIGNED RESULT ***     
002930       501-CALC-PRICE-DIFF.                                               
002940           IF DP-TRD-PRICE >= DP-FLT-PRICE(DP-FLT-NDX)                    
002950               COMPUTE WS-PRICE-DIFF =                                    
002960                   DP-TRD-PRICE - DP-FLT-PRICE(DP-FLT-NDX)                
002970           ELSE                                                           
002980               COMPUTE WS-PRICE-DIFF =                                    
002990                   DP-FLT-PRICE(DP-FLT-NDX) - DP-TRD-PRICE.               
003000                                                                          
003010      *    *** RULE 8 - ASSEMBLE THE CLEANED-TRADE OUTPUT LINE ***        
003020       600-BUILD-CLEANED-TRADE.                                           
003030           MOVE SPACES TO DP-CLEAN-LINE.                                  
003040           MOVE DP-TRD-TRADE-ID   TO CLN-TRADE-ID.                        
003050           MOVE DP-TRD-TS-DATE    TO CLN-TS-DATE.                         
003060           MOVE DP-TRD-TS-TIME    TO CLN-TS-TIME.                         
003070           MOVE DP-TRD-SYMBOL     TO CLN-SYMBOL.                          
003080           MOVE DP-TRD-QUANTITY   TO CLN-QUANTITY.                        
003090           MOVE DP-TRD-PRICE      TO CLN-PRICE.                           
003100           MOVE DP-TRD-BUYER-ID   TO CLN-BUYER-ID.                        
003110           MOVE DP-TRD-SELLER-ID  TO CLN-SELLER-ID.                       
003120           IF WS-FILL-FOUND-SW = 'Y'                                      
003130               MOVE 'Y' TO CLN-CONFIRMED-IND                              
003140           ELSE                                                           
003150               MOVE 'N' TO CLN-CONFIRMED-IND.                             
003160           IF WS-PRICE-DISCREP-SW = 'Y' OR WS-QTY-DISCREP-SW = 'Y'        
003170               MOVE 'Y' TO CLN-DISCREPANCY-IND                            
003180           ELSE                                                           
003190               MOVE 'N' TO CLN-DISCREPANCY-IND.                           
003200       600-EXIT.                                                          
003210           EXIT.                                                          
003220                                                                          
003230      *    *** ASSEMBLE A TRANSFORMER-REJECTION EXCEPTION LINE ***        
003240       700-BUILD-EXCEPTION-REC.                                           
003250           MOVE SPACES TO DP-EXCEPTION-LINE.                              
003260           MOVE DP-TRD-TRADE-ID   TO EXC-RECORD-ID.                       
003270           MOVE 'trades_file.csv' TO EXC-SOURCE-FILE.                     
003280           MOVE WS-REJECT-TYPE    TO EXC-TYPE.                            
003290           MOVE WS-REJECT-DETAILS TO EXC-DETAILS.                         
003300           MOVE 8 TO EXC-RAW-FIELD-COUNT.                                 
003310           MOVE 'trade_id'   TO EXC-RAW-NAME(1).                          
003320           MOVE DP-TRD-TRADE-ID TO EXC-RAW-VALUE(1).                      
003330           MOVE 'symbol'     TO EXC-RAW-NAME(2).                          
003340           MOVE DP-TRD-SYMBOL TO EXC-RAW-VALUE(2).                        
003350           MOVE 'quantity'   TO EXC-RAW-NAME(3).                          
003360           MOVE DP-TRD-QUANTITY TO EXC-RAW-VALUE(3).                      
003370           MOVE 'price'      TO EXC-RAW-NAME(4).                          
003380           MOVE DP-TRD-PRICE TO EXC-RAW-VALUE(4).                         
003390           MOVE 'buyer_id'   TO EXC-RAW-NAME(5).                          
003400           MOVE DP-TRD-BUYER-ID TO EXC-RAW-VALUE(5).                      
003410           MOVE 'seller_id'  TO EXC-RAW-NAME(6).                          
003420           MOVE DP-TRD-SELLER-ID TO EXC-RAW-VALUE(6).                     
003430           MOVE 'status'     TO EXC-RAW-NAME(7).                          
003440           MOVE DP-TRD-STATUS TO EXC-RAW-VALUE(7).                        
003450           MOVE 'timestamp'  TO EXC-RAW-NAME(8).                          
003460           MOVE DP-TRD-TS-DATE TO EXC-RAW-VALUE(8)(1:8).                  
003470           MOVE DP-TRD-TS-TIME TO EXC-RAW-VALUE(8)(9:6).                  
003480       700-EXIT.                                                          
003490           EXIT.                                                          
003500      *  END OF PROGRAM DPXFORM                                           
