000100      ******************************************************************  
000110      * COPYBOOK:  DPCOUNTS                                               
000120      *            Run-level counters accumulated across the three        
000130      *            batch flow steps and displayed at end of run.          
000140      *                                                                   
000150      * AUTHOR  :  R. Okonkwo                                             
000160      *            MARKET OPS BATCH SUPPORT                               
000170      *                                                                   
000180      * MAINTENANCE HISTORY                                               
000190      *   2016-04-11  ROK   ORIGINAL CODING - RECON PHASE 1 GO-LIVE       
000200      *   2018-08-20  DWS   SPLIT PARSE-FAILED COUNTER OUT PER FEED       
000210      *                     SO OPS CAN SEE WHICH FEED IS DIRTY            
000220      *   2022-03-09  PNM   ADDED ELAPSED-TIME FIELDS FOR THE RUN         
000230      *                     SUMMARY LINE - TICKET BATCH-2401              
000240      ******************************************************************  
000250      *                                                                   
000260       01  DP-RUN-COUNTERS.                                               
000270           05  DP-CNT-TRADES-READ        PIC S9(09)  COMP-3 VALUE ZERO.   
000280           05  DP-CNT-TRADES-PARSE-ERR   PIC S9(09)  COMP-3 VALUE ZERO.   
000290           05  DP-CNT-TRADES-CANCELLED   PIC S9(09)  COMP-3 VALUE ZERO.   
000300           05  DP-CNT-TRADES-CLEANED     PIC S9(09)  COMP-3 VALUE ZERO.   
000310           05  DP-CNT-TRADES-EXCEPTION   PIC S9(09)  COMP-3 VALUE ZERO.   
000320           05  DP-CNT-FILLS-READ         PIC S9(09)  COMP-3 VALUE ZERO.   
000330           05  DP-CNT-FILLS-PARSE-ERR    PIC S9(09)  COMP-3 VALUE ZERO.   
000340           05  DP-CNT-SYMBOLS-READ       PIC S9(09)  COMP-3 VALUE ZERO.   
000350           05  DP-CNT-SYMBOLS-PARSE-ERR  PIC S9(09)  COMP-3 VALUE ZERO.   
000360           05  DP-RUN-START-TIME         PIC 9(08)   COMP-3 VALUE ZERO.   
000370           05  DP-RUN-END-TIME           PIC 9(08)   COMP-3 VALUE ZERO.   
000380           05  DP-RUN-ELAPSED-SECS       PIC S9(07)  COMP-3 VALUE ZERO.   
000390           05  DP-RUN-RETCODE            PIC 9(04)          VALUE ZERO.   
000400               88  DP-RUN-OK                 VALUE 0.                     
000410               88  DP-RUN-HAD-EXCEPTIONS      VALUE 4.                    
000420           05  DP-RUN-RETCODE-RD REDEFINES DP-RUN-RETCODE                 
000430                                       PIC X(04).                         
000440           05  FILLER                    PIC X(10).                       
